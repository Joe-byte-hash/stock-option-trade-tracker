000100******************************************************************
000110* Author: SANDEEP PRAJAPATI
000120* Date: 22-07-1988
000130* Purpose: READ THE OPEN POSITION FILE AND COMPUTE UNREALIZED
000140*        : PROFIT AND LOSS AND MARKET VALUE FOR EACH POSITION
000150*        : THAT CARRIES A CURRENT PRICE.  PRINT ONE LINE PER
000160*        : POSITION AND A PORTFOLIO TOTAL LINE.
000170* Tectonics: COBC
000180******************************************************************
000190*-----------------------*
000200 IDENTIFICATION DIVISION.
000210*-----------------------*
000220 PROGRAM-ID.    TRDVAL.
000230 AUTHOR.        SANDEEP PRAJAPATI.
000240 INSTALLATION.  MERIDIAN BROKERAGE SERVICES - DATA PROCESSING.
000250 DATE-WRITTEN.  22-07-1988.
000260 DATE-COMPILED.
000270 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000280*
000290******************************************************************
000300* CHANGE LOG                                                    *
000310******************************************************************
000320* 22-07-88  SP  REQ-0158  ORIGINAL PROGRAM.  READS POSREC AND    *REQ-0158
000330*                         VALUES LONG POSITIONS ONLY.            *
000340* 04-03-89  SP  REQ-0177  ADDED SHORT POSITION VALUATION - SIGN  *REQ-0177
000350*                         OF QUANTITY DETERMINES LONG OR SHORT.  *
000360* 30-08-90  RPK REQ-0249  SKIP POSITIONS WITH NO CURRENT PRICE - *REQ-0249
000370*                         WAS DIVIDING RETURN-PCT BY ZERO COST.  *
000380* 12-12-92  SP  REQ-0318  ADDED PER-POSITION RETURN PERCENT      *REQ-0318
000390*                         COLUMN TO THE PRINTED REPORT.          *
000400* 09-06-95  TJH REQ-0398  CLOSED POSITIONS NOW EXCLUDED FROM     *REQ-0398
000410*                         THE VALUATION PASS ENTIRELY.           *
000420* 18-08-98  TJH Y2K-0009  YEAR 2000 REVIEW - NO DATE FIELDS ARE  *Y2K-0009
000430*                         CARRIED ON POSREC.  NO CHANGE.         *
000440* 09-02-99  TJH Y2K-0009  Y2K CERTIFICATION SIGNED OFF.          *Y2K-0009
000450* 21-05-01  RPK REQ-0517  PORTFOLIO TOTAL LINE ADDED AT END OF   *REQ-0517
000460*                         RUN PER BACK OFFICE REQUEST.           *
000470* 14-02-02  MKG REQ-0533  ROUNDING CHANGED TO HALF-UP AT 2       *REQ-0533
000480*                         DECIMALS ON ALL PUBLISHED FIGURES.     *
000490* 30-04-03  MKG REQ-0541  ACCOUNT-ID ON EACH POSITION NOW CHECKED*REQ-0541
000500*                         AGAINST THE ACCOUNT MASTER - UNKNOWN OR*
000510*                         INACTIVE ACCOUNTS ARE COUNTED, NOT     *
000520*                         REJECTED, SAME RULE AS TRDPNL.         *
000530******************************************************************
000540*-----------------------*
000550 ENVIRONMENT DIVISION.
000560*-----------------------*
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600*
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630*
000640     SELECT POSITION-FILE ASSIGN TO POSIN
000650         ORGANIZATION IS SEQUENTIAL
000660         ACCESS IS SEQUENTIAL
000670         FILE STATUS  IS  WS-POSIN-STATUS.
000680*
000690     SELECT VALUATION-RPT ASSIGN TO TRDVRP
000700         ORGANIZATION IS SEQUENTIAL
000710         ACCESS IS SEQUENTIAL
000720         FILE STATUS  IS  WS-TRDVRP-STATUS.
000730*
000740     SELECT ACCOUNT-FILE ASSIGN TO ACTIN
000750         ORGANIZATION IS SEQUENTIAL
000760         ACCESS IS SEQUENTIAL
000770         FILE STATUS  IS  WS-ACTIN-STATUS.
000780*
000790*-----------------------*
000800 DATA DIVISION.
000810*-----------------------*
000820 FILE SECTION.
000830*
000840 FD  POSITION-FILE RECORDING MODE F.
000850 COPY POSREC.
000860*
000870 FD  ACCOUNT-FILE RECORDING MODE F.
000880 COPY ACTREC.
000890*
000900 FD  VALUATION-RPT
000910     LABEL RECORD IS OMITTED
000920     RECORD CONTAINS 132 CHARACTERS.
000930 01  VALUATION-LINE              PIC X(132).
000940*
000950 WORKING-STORAGE SECTION.
000960*
000970 01  WS-FILE-STATUSES.
000980     05  WS-POSIN-STATUS         PIC X(02) VALUE SPACES.
000990     05  WS-TRDVRP-STATUS        PIC X(02) VALUE SPACES.
001000     05  WS-ACTIN-STATUS         PIC X(02) VALUE SPACES.
001010*
001020 01  WS-SWITCHES.
001030     05  WS-POSIN-EOF-SW         PIC X(01) VALUE 'N'.
001040         88  WS-POSIN-EOF                  VALUE 'Y'.
001050     05  WS-ACTIN-EOF-SW         PIC X(01) VALUE 'N'.
001060         88  WS-ACTIN-EOF                  VALUE 'Y'.
001070*
001080 01  SYSTEM-DATE-AND-TIME.
001090     05  CURRENT-DATE.
001100         10  CURRENT-YEAR        PIC 9(04).
001110         10  CURRENT-MONTH       PIC 9(02).
001120         10  CURRENT-DAY         PIC 9(02).
001130     05  CURRENT-TIME.
001140         10  CURRENT-HOUR        PIC 9(02).
001150         10  CURRENT-MINUTE      PIC 9(02).
001160         10  CURRENT-SECOND      PIC 9(02).
001170         10  CURRENT-HNDSEC      PIC 9(02).
001180 01  WS-CURRENT-DATE-8    REDEFINES CURRENT-DATE PIC 9(08).
001190*
001200 01  WS-SUBSCRIPTS               COMP.
001210     05  WS-POS-READ-COUNT       PIC 9(06).
001220     05  WS-POS-VALUED-COUNT     PIC 9(06).
001230     05  WS-POS-SKIPPED-COUNT    PIC 9(06).
001240     05  WS-RPT-LINE-COUNT       PIC 9(06).
001250*
001260* ABSOLUTE-QUANTITY WORK AREA - POS-QUANTITY IS SIGNED, A SHORT
001270* POSITION CARRIES A NEGATIVE QUANTITY.  WS-ABS-QUANTITY REDEFINES
001280* A COPY OF THE SIGNED FIELD SO THE SIGN NIBBLE CAN BE STRIPPED
001290* WITHOUT A FUNCTION VERB.
001300*
001310 01  WS-QUANTITY-WORK.
001320     05  WS-SIGNED-QUANTITY      PIC S9(07).
001330     05  WS-QUANTITY-DIGITS  REDEFINES WS-SIGNED-QUANTITY
001340                                 PIC 9(07).
001350     05  WS-ABS-QUANTITY         PIC 9(07).
001360*
001370 01  WS-VALUATION-FIGURES.
001380     05  WS-COST-BASIS           PIC S9(09)V99   VALUE ZERO.
001390     05  WS-MARKET-VALUE         PIC S9(09)V99   VALUE ZERO.
001400     05  WS-UNREALIZED-PNL       PIC S9(09)V99   VALUE ZERO.
001410     05  WS-RETURN-PCT           PIC S9(05)V99   VALUE ZERO.
001420*
001430 01  WS-RUN-TOTALS.
001440     05  WS-TOTAL-COST-BASIS     PIC S9(11)V99   VALUE ZERO.
001450     05  WS-TOTAL-MARKET-VALUE   PIC S9(11)V99   VALUE ZERO.
001460     05  WS-TOTAL-UNREALIZED     PIC S9(11)V99   VALUE ZERO.
001470*
001480* RAW BYTE VIEW OF THE UNREALIZED FIGURE - KEPT FROM THE OLD
001490* ABEND-DUMP DEBUGGING HABIT OF LOOKING AT THE DISPLAY DIGITS
001500* DIRECTLY WHEN A FIGURE LOOKS WRONG ON THE PRINTOUT.
001510*
001520 01  WS-TOTAL-UNREALIZED-X REDEFINES WS-TOTAL-UNREALIZED
001530                                 PIC X(13).
001540*
001550* ACCOUNT MASTER LOOKUP TABLE - LOADED ONCE AT OPEN, SAME LAYOUT
001560* AND LOAD LOGIC AS TRDPNL (REQ-0541).
001570*
001580 01  ACCOUNT-TABLE.
001590     05  ACT-ENTRY OCCURS 500 TIMES INDEXED BY ACT-IDX.
001600         10  ACTT-ACCOUNT-ID     PIC 9(04).
001610         10  ACTT-ACTIVE-FLAG    PIC X(01).
001620     05  WS-ACCOUNT-COUNT        PIC 9(04) COMP  VALUE ZERO.
001630*
001640 77  WS-ACCT-FOUND-SW            PIC X(01)       VALUE 'N'.
001650     88  WS-ACCT-IS-FOUND                        VALUE 'Y'.
001660 77  WS-ACCT-EXCEPTION-COUNT     PIC 9(04) COMP  VALUE ZERO.
001670*
001680* REPORT LINE LAYOUTS
001690*
001700 01  RPT-TITLE-LINE.
001710     05  FILLER                  PIC X(30)
001720         VALUE 'OPEN POSITION VALUATION REPORT'.
001730     05  FILLER                  PIC X(102) VALUE SPACES.
001740 01  RPT-COLUMN-LINE.
001750     05  FILLER PIC X(10) VALUE 'POS-ID'.
001760     05  FILLER PIC X(02) VALUE SPACES.
001770     05  FILLER PIC X(10) VALUE 'SYMBOL'.
001780     05  FILLER PIC X(02) VALUE SPACES.
001790     05  FILLER PIC X(04) VALUE 'TYPE'.
001800     05  FILLER PIC X(02) VALUE SPACES.
001810     05  FILLER PIC X(08) VALUE 'QTY'.
001820     05  FILLER PIC X(02) VALUE SPACES.
001830     05  FILLER PIC X(10) VALUE 'AVG-PRICE'.
001840     05  FILLER PIC X(02) VALUE SPACES.
001850     05  FILLER PIC X(10) VALUE 'CUR-PRICE'.
001860     05  FILLER PIC X(02) VALUE SPACES.
001870     05  FILLER PIC X(13) VALUE 'MARKET-VALUE'.
001880     05  FILLER PIC X(02) VALUE SPACES.
001890     05  FILLER PIC X(13) VALUE 'UNREALIZED-PL'.
001900     05  FILLER PIC X(02) VALUE SPACES.
001910     05  FILLER PIC X(08) VALUE 'RET-PCT'.
001920     05  FILLER PIC X(30) VALUE SPACES.
001930 01  RPT-DETAIL-LINE.
001940     05  RD-POSITION-ID          PIC ZZZZZ9.
001950     05  FILLER                  PIC X(05) VALUE SPACES.
001960     05  RD-SYMBOL               PIC X(10).
001970     05  FILLER                  PIC X(02) VALUE SPACES.
001980     05  RD-ASSET-TYPE           PIC X(04).
001990     05  FILLER                  PIC X(02) VALUE SPACES.
002000     05  RD-QUANTITY             PIC -ZZZ,ZZ9.
002010     05  FILLER                  PIC X(02) VALUE SPACES.
002020     05  RD-AVG-PRICE            PIC ZZZ,ZZ9.99.
002030     05  FILLER                  PIC X(02) VALUE SPACES.
002040     05  RD-CUR-PRICE            PIC ZZZ,ZZ9.99.
002050     05  FILLER                  PIC X(02) VALUE SPACES.
002060     05  RD-MARKET-VALUE         PIC -Z,ZZZ,ZZ9.99.
002070     05  FILLER                  PIC X(02) VALUE SPACES.
002080     05  RD-UNREALIZED-PNL       PIC -Z,ZZZ,ZZ9.99.
002090     05  FILLER                  PIC X(01) VALUE SPACES.
002100     05  RD-RETURN-PCT           PIC -ZZ9.99.
002110     05  FILLER                  PIC X(22) VALUE SPACES.
002120 01  RPT-TOTAL-LINE.
002130     05  FILLER                  PIC X(30)
002140         VALUE 'PORTFOLIO MARKET VALUE .....'.
002150     05  RT-MARKET-VALUE         PIC -Z,ZZZ,ZZ9.99.
002160     05  FILLER                  PIC X(10) VALUE SPACES.
002170     05  FILLER                  PIC X(30)
002180         VALUE 'PORTFOLIO UNREALIZED P/L ...'.
002190     05  RT-UNREALIZED-PNL       PIC -Z,ZZZ,ZZ9.99.
002200     05  FILLER                  PIC X(40) VALUE SPACES.
002210*
002220*-----------------------*
002230 PROCEDURE DIVISION.
002240*-----------------------*
002250*
002260 000-MAIN-CONTROL.
002270*
002280     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
002290     ACCEPT CURRENT-TIME FROM TIME.
002300*
002310     DISPLAY '========================================'.
002320     DISPLAY 'TRDVAL - OPEN POSITION VALUATION'.
002330     DISPLAY 'RUN DATE ' WS-CURRENT-DATE-8.
002340     DISPLAY '========================================'.
002350*
002360     PERFORM 100-OPEN-FILES.
002370     PERFORM 200-VALUE-ONE-POSITION
002380         UNTIL WS-POSIN-EOF.
002390     PERFORM 700-WRITE-GRAND-TOTALS.
002400     PERFORM 900-CLOSE-FILES.
002410*
002420     DISPLAY ' '.
002430     DISPLAY 'POSITIONS READ . . . . . . : ' WS-POS-READ-COUNT.
002440     DISPLAY 'POSITIONS VALUED . . . . . : ' WS-POS-VALUED-COUNT.
002450     DISPLAY 'POSITIONS SKIPPED. . . . . : ' WS-POS-SKIPPED-COUNT.
002460     DISPLAY 'UNKNOWN/INACTIVE ACCOUNT PS: ' WS-ACCT-EXCEPTION-COUNT.
002470*
002480     STOP RUN.
002490*
002500 100-OPEN-FILES.
002510*
002520     OPEN INPUT  POSITION-FILE.
002530     OPEN INPUT  ACCOUNT-FILE.
002540     OPEN OUTPUT VALUATION-RPT.
002550*
002560     PERFORM 110-LOAD-ACCOUNT-TABLE
002570         UNTIL WS-ACTIN-EOF.
002580     CLOSE ACCOUNT-FILE.
002590*
002600     WRITE VALUATION-LINE FROM RPT-TITLE-LINE.
002610     WRITE VALUATION-LINE FROM RPT-COLUMN-LINE.
002620*
002630     READ POSITION-FILE
002640         AT END SET WS-POSIN-EOF TO TRUE
002650     END-READ.
002660*
002670 110-LOAD-ACCOUNT-TABLE.
002680*
002690     READ ACCOUNT-FILE
002700         AT END SET WS-ACTIN-EOF TO TRUE
002710         NOT AT END
002720             ADD 1 TO WS-ACCOUNT-COUNT
002730             SET ACT-IDX TO WS-ACCOUNT-COUNT
002740             MOVE ACT-ACCOUNT-ID   TO ACTT-ACCOUNT-ID(ACT-IDX)
002750             MOVE ACT-ACTIVE-FLAG  TO ACTT-ACTIVE-FLAG(ACT-IDX)
002760     END-READ.
002770*
002780 200-VALUE-ONE-POSITION.
002790*
002800     ADD 1 TO WS-POS-READ-COUNT.
002810     PERFORM 230-VALIDATE-POSITION-ACCOUNT.
002820*
002830     IF POS-STATUS-OPEN AND POS-CURRENT-PRICE > ZERO
002840         PERFORM 300-CALCULATE-VALUATION
002850         PERFORM 400-ACCUMULATE-TOTALS
002860         PERFORM 500-WRITE-DETAIL-LINE
002870         ADD 1 TO WS-POS-VALUED-COUNT
002880     ELSE
002890         ADD 1 TO WS-POS-SKIPPED-COUNT
002900     END-IF.
002910*
002920     READ POSITION-FILE
002930         AT END SET WS-POSIN-EOF TO TRUE
002940     END-READ.
002950*
002960 230-VALIDATE-POSITION-ACCOUNT.
002970*
002980     SET WS-ACCT-FOUND-SW TO 'N'.
002990     SET ACT-IDX TO 1.
003000     PERFORM 235-SCAN-ONE-ACCOUNT
003010         VARYING ACT-IDX FROM 1 BY 1
003020             UNTIL ACT-IDX > WS-ACCOUNT-COUNT
003030                 OR WS-ACCT-IS-FOUND.
003040     IF NOT WS-ACCT-IS-FOUND
003050         ADD 1 TO WS-ACCT-EXCEPTION-COUNT
003060     END-IF.
003070*
003080 235-SCAN-ONE-ACCOUNT.
003090*
003100     IF ACTT-ACCOUNT-ID(ACT-IDX) = POS-ACCOUNT-ID
003110         AND ACTT-ACTIVE-FLAG(ACT-IDX) = 'Y'
003120             SET WS-ACCT-IS-FOUND TO TRUE
003130     END-IF.
003140*
003150 300-CALCULATE-VALUATION.
003160*
003170*    STRIP THE SIGN OFF THE QUANTITY TO GET THE ABSOLUTE LOT
003180*    SIZE USED IN THE SHORT-SIDE AND MARKET-VALUE FORMULAS.
003190*
003200     MOVE POS-QUANTITY TO WS-SIGNED-QUANTITY.
003210     MOVE WS-QUANTITY-DIGITS TO WS-ABS-QUANTITY.
003220*
003230     COMPUTE WS-MARKET-VALUE ROUNDED =
003240         POS-CURRENT-PRICE * WS-ABS-QUANTITY.
003250*
003260     IF POS-QUANTITY < ZERO
003270         COMPUTE WS-UNREALIZED-PNL ROUNDED =
003280             (POS-AVG-PRICE - POS-CURRENT-PRICE) *
003290                 WS-ABS-QUANTITY
003300         COMPUTE WS-COST-BASIS ROUNDED =
003310             POS-AVG-PRICE * WS-ABS-QUANTITY
003320     ELSE
003330         COMPUTE WS-UNREALIZED-PNL ROUNDED =
003340             (POS-CURRENT-PRICE - POS-AVG-PRICE) *
003350                 WS-ABS-QUANTITY
003360         COMPUTE WS-COST-BASIS ROUNDED =
003370             POS-AVG-PRICE * WS-ABS-QUANTITY
003380     END-IF.
003390*
003400     IF WS-COST-BASIS = ZERO
003410         MOVE ZERO TO WS-RETURN-PCT
003420     ELSE
003430         COMPUTE WS-RETURN-PCT ROUNDED =
003440             (WS-UNREALIZED-PNL / WS-COST-BASIS) * 100
003450     END-IF.
003460*
003470 400-ACCUMULATE-TOTALS.
003480*
003490     ADD WS-COST-BASIS     TO WS-TOTAL-COST-BASIS.
003500     ADD WS-MARKET-VALUE   TO WS-TOTAL-MARKET-VALUE.
003510     ADD WS-UNREALIZED-PNL TO WS-TOTAL-UNREALIZED.
003520*
003530 500-WRITE-DETAIL-LINE.
003540*
003550     MOVE POS-POSITION-ID TO RD-POSITION-ID.
003560     MOVE POS-SYMBOL      TO RD-SYMBOL.
003570     IF POS-IS-STOCK
003580         MOVE 'STK' TO RD-ASSET-TYPE
003590     ELSE
003600         MOVE 'OPT' TO RD-ASSET-TYPE
003610     END-IF.
003620     MOVE POS-QUANTITY       TO RD-QUANTITY.
003630     MOVE POS-AVG-PRICE      TO RD-AVG-PRICE.
003640     MOVE POS-CURRENT-PRICE  TO RD-CUR-PRICE.
003650     MOVE WS-MARKET-VALUE    TO RD-MARKET-VALUE.
003660     MOVE WS-UNREALIZED-PNL  TO RD-UNREALIZED-PNL.
003670     MOVE WS-RETURN-PCT      TO RD-RETURN-PCT.
003680*
003690     WRITE VALUATION-LINE FROM RPT-DETAIL-LINE.
003700     ADD 1 TO WS-RPT-LINE-COUNT.
003710*
003720 700-WRITE-GRAND-TOTALS.
003730*
003740     MOVE WS-TOTAL-MARKET-VALUE TO RT-MARKET-VALUE.
003750     MOVE WS-TOTAL-UNREALIZED   TO RT-UNREALIZED-PNL.
003760     WRITE VALUATION-LINE FROM RPT-TOTAL-LINE.
003770*
003780 900-CLOSE-FILES.
003790*
003800     CLOSE POSITION-FILE.
003810     CLOSE VALUATION-RPT.

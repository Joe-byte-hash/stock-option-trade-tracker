000100******************************************************************
000110* ACTREC   -  ACCOUNT REFERENCE RECORD LAYOUT
000120* Author: SANDEEP PRAJAPATI
000130* Purpose: BROKER ACCOUNT LOOKUP, KEYED BY ACCOUNT-ID.
000140*        : 70 BYTE FIXED RECORD (65 BYTES OF DATA, 5 BYTES
000150*        : RESERVED FOR FUTURE BROKER FIELDS).
000160******************************************************************
000170*                                                        SP0499
000180 01  ACT-RECORD.
000190     05  ACT-ACCOUNT-ID          PIC 9(04).
000200     05  ACT-ACCOUNT-NAME        PIC X(30).
000210     05  ACT-BROKER              PIC X(10).
000220         88  ACT-BROKER-IBKR              VALUE 'IBKR'.
000230         88  ACT-BROKER-MOOMOO            VALUE 'MOOMOO'.
000240         88  ACT-BROKER-QUESTRADE         VALUE 'QUESTRADE'.
000250         88  ACT-BROKER-MANUAL            VALUE 'MANUAL'.
000260     05  ACT-ACCOUNT-NUMBER      PIC X(20).
000270     05  ACT-ACTIVE-FLAG         PIC X(01).
000280         88  ACT-IS-ACTIVE                VALUE 'Y'.
000290         88  ACT-IS-INACTIVE              VALUE 'N'.
000300     05  FILLER                  PIC X(05).

000100******************************************************************
000110* Author: SANDEEP PRAJAPATI
000120* Date: 11-09-1989
000130* Purpose: SCAN A FILE OF CANDIDATE (INCOMING) TRADES AGAINST
000140*        : THE BOOK OF TRADES ALREADY ON FILE AND FLAG ANY
000150*        : CANDIDATE THAT IS A DUPLICATE OF ONE ALREADY HELD.
000160*        : COUNTS IMPORTED, DUPLICATE AND ERROR CANDIDATES.
000170* Tectonics: COBC
000180******************************************************************
000190*-----------------------*
000200 IDENTIFICATION DIVISION.
000210*-----------------------*
000220 PROGRAM-ID.    TRDDUP.
000230 AUTHOR.        SANDEEP PRAJAPATI.
000240 INSTALLATION.  MERIDIAN BROKERAGE SERVICES - DATA PROCESSING.
000250 DATE-WRITTEN.  11-09-1989.
000260 DATE-COMPILED.
000270 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000280*
000290******************************************************************
000300* CHANGE LOG                                                    *
000310******************************************************************
000320* 11-09-89  SP  REQ-0221  ORIGINAL PROGRAM.  DERIVED FROM THE    *REQ-0221
000330*                         OLD INTERACTIVE CHARGE CALCULATOR -    *
000340*                         SAME ACCEPT-A-CANDIDATE-AND-LOOP SHAPE *
000350*                         BUT DRIVEN BY EOF INSTEAD OF A SENTINEL*
000360*                         ENTERED AT A TERMINAL.                 *
000370* 06-02-90  SP  REQ-0233  MATCH WINDOW WIDENED FROM SAME-MINUTE  *REQ-0233
000380*                         TO PLUS-OR-MINUS ONE MINUTE.           *
000390* 17-07-91  RPK REQ-0271  PRICE TOLERANCE OF LESS THAN ONE CENT  *REQ-0271
000400*                         ADDED - EXACT MATCH WAS MISSING        *
000410*                         RE-KEYED TRADES OFF BY A PENNY.        *
000420* 25-03-93  SP  REQ-0324  ERROR COUNT ADDED FOR CANDIDATES WITH  *REQ-0324
000430*                         A BLANK SYMBOL OR ZERO QUANTITY.       *
000440* 14-10-96  TJH REQ-0421  EXISTING-TRADE TABLE RAISED FROM 2000  *REQ-0421
000450*                         TO 5000 TO MATCH THE MAIN P/L PROGRAM. *
000460* 18-08-98  TJH Y2K-0009  YEAR 2000 REVIEW - TRADE-DATE/TIME     *Y2K-0009
000470*                         FIELDS ARE NOT USED IN THE COMPARE,    *
000480*                         ONLY THE HH/MI PORTION.  NO CHANGE.    *
000490* 09-02-99  TJH Y2K-0009  Y2K CERTIFICATION SIGNED OFF.          *Y2K-0009
000500* 30-11-01  MKG REQ-0522  IMPORT COUNTS REPORT ADDED AT END OF   *REQ-0522
000510*                         RUN.                                   *
000520******************************************************************
000530*-----------------------*
000540 ENVIRONMENT DIVISION.
000550*-----------------------*
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000590*
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620*
000630     SELECT EXISTING-TRADE-FILE ASSIGN TO TRDIN
000640         ORGANIZATION IS SEQUENTIAL
000650         ACCESS IS SEQUENTIAL
000660         FILE STATUS  IS  WS-TRDIN-STATUS.
000670*
000680     SELECT CANDIDATE-FILE ASSIGN TO TRDNEW
000690         ORGANIZATION IS SEQUENTIAL
000700         ACCESS IS SEQUENTIAL
000710         FILE STATUS  IS  WS-TRDNEW-STATUS.
000720*
000730     SELECT IMPORT-RPT ASSIGN TO TRDIRP
000740         ORGANIZATION IS SEQUENTIAL
000750         ACCESS IS SEQUENTIAL
000760         FILE STATUS  IS  WS-TRDIRP-STATUS.
000770*
000780*-----------------------*
000790 DATA DIVISION.
000800*-----------------------*
000810 FILE SECTION.
000820*
000830 FD  EXISTING-TRADE-FILE RECORDING MODE F.
000840 COPY TRDREC.
000850*
000860* CANDIDATE RECORD IS THE SAME PHYSICAL LAYOUT AS TRDREC BUT
000870* CARRIES ITS OWN FIELD NAMES SINCE BOTH FILES ARE OPEN AT
000880* ONCE IN THIS PROGRAM.
000890*
000900 FD  CANDIDATE-FILE RECORDING MODE F.
000910 01  CD-RECORD.
000920     05  CD-TRADE-ID             PIC 9(06).
000930     05  CD-SYMBOL               PIC X(10).
000940     05  CD-ASSET-TYPE           PIC X(01).
000950     05  CD-TRADE-TYPE           PIC X(02).
000960     05  CD-QUANTITY             PIC 9(07).
000970     05  CD-PRICE                PIC 9(07)V99.
000980     05  CD-COMMISSION           PIC 9(05)V99.
000990     05  CD-TRADE-DATE           PIC 9(08).
001000     05  CD-TRADE-TIME           PIC 9(04).
001010     05  CD-ACCOUNT-ID           PIC 9(04).
001020     05  CD-STATUS               PIC X(01).
001030     05  CD-STRATEGY             PIC X(20).
001040     05  CD-STRIKE               PIC 9(07)V99.
001050     05  CD-EXPIRY               PIC 9(08).
001060     05  CD-OPTION-TYPE          PIC X(01).
001070     05  CD-MULTIPLIER           PIC 9(04).
001080     05  FILLER                  PIC X(01).
001090*
001100 FD  IMPORT-RPT
001110     LABEL RECORD IS OMITTED
001120     RECORD CONTAINS 132 CHARACTERS.
001130 01  IMPORT-LINE                 PIC X(132).
001140*
001150 WORKING-STORAGE SECTION.
001160*
001170 01  WS-FILE-STATUSES.
001180     05  WS-TRDIN-STATUS         PIC X(02) VALUE SPACES.
001190     05  WS-TRDNEW-STATUS        PIC X(02) VALUE SPACES.
001200     05  WS-TRDIRP-STATUS        PIC X(02) VALUE SPACES.
001210*
001220 01  WS-SWITCHES.
001230     05  WS-TRDIN-EOF-SW         PIC X(01) VALUE 'N'.
001240         88  WS-TRDIN-EOF                  VALUE 'Y'.
001250     05  WS-TRDNEW-EOF-SW        PIC X(01) VALUE 'N'.
001260         88  WS-TRDNEW-EOF                 VALUE 'Y'.
001270*
001280 77  WS-DUP-FOUND-SW             PIC X(01) VALUE 'N'.
001290     88  WS-DUP-FOUND                      VALUE 'Y'.
001300*
001310 01  SYSTEM-DATE-AND-TIME.
001320     05  CURRENT-DATE.
001330         10  CURRENT-YEAR        PIC 9(04).
001340         10  CURRENT-MONTH       PIC 9(02).
001350         10  CURRENT-DAY         PIC 9(02).
001360     05  CURRENT-TIME.
001370         10  CURRENT-HOUR        PIC 9(02).
001380         10  CURRENT-MINUTE      PIC 9(02).
001390         10  CURRENT-SECOND      PIC 9(02).
001400         10  CURRENT-HNDSEC      PIC 9(02).
001410 01  WS-CURRENT-DATE-8    REDEFINES CURRENT-DATE PIC 9(08).
001420*
001430* EXISTING-TRADE TABLE - THE BOOK OF RECORD LOADED ONCE, SCANNED
001440* FOR EACH CANDIDATE.
001450*
001460 01  EXISTING-TABLE.
001470     05  ET-ENTRY OCCURS 5000 TIMES INDEXED BY ET-IDX.
001480         10  ET-SYMBOL           PIC X(10).
001490         10  ET-TRADE-TYPE       PIC X(02).
001500         10  ET-QUANTITY         PIC 9(07).
001510         10  ET-PRICE            PIC 9(07)V99.
001520         10  ET-TRADE-TIME-FULL  PIC 9(12).
001530*
001540* ET-TRADE-TIME-FULL IS TRADE-DATE*10000 + TRADE-TIME, GIVING A
001550* SINGLE COMPARABLE NUMBER FOR THE +/- ONE MINUTE WINDOW TEST.
001560* REDEFINITION BELOW IS THE OLD ABEND-DUMP HABIT AGAIN - LETS THE
001570* DDMM/HHMI PORTIONS OF ONE ROW BE EYEBALLED SEPARATELY OFF A
001580* CORE DUMP WITHOUT UNPACKING THE WHOLE 40-BYTE ROW BY HAND.
001590*
001600     05  FILLER REDEFINES ET-ENTRY.
001610         10  FILLER OCCURS 5000 TIMES.
001620             15  FILLER          PIC X(28).
001630             15  ET-TIME-R.
001640                 20  ET-TIME-DDMM PIC 9(08).
001650                 20  ET-TIME-HHMI PIC 9(04).
001660*
001670 01  WS-SUBSCRIPTS               COMP.
001680     05  WS-EXISTING-COUNT       PIC 9(04).
001690     05  WS-IMPORTED-COUNT       PIC 9(06).
001700     05  WS-DUPLICATE-COUNT      PIC 9(06).
001710     05  WS-ERROR-COUNT          PIC 9(06).
001720*
001730* CANDIDATE WORK AREA - THE +/- 1 MINUTE WINDOW IS COMPUTED
001740* ONCE PER CANDIDATE, THEN COMPARED AGAINST EACH EXISTING ROW.
001750*
001760 01  WS-CANDIDATE-WORK.
001770     05  WS-CAND-TIME-FULL       PIC 9(12).
001780     05  WS-CAND-TIME-FULL-R REDEFINES WS-CAND-TIME-FULL.
001790         10  WS-CAND-DDMM        PIC 9(08).
001800         10  WS-CAND-HHMI        PIC 9(04).
001810     05  WS-WINDOW-LOW           PIC 9(12).
001820     05  WS-WINDOW-HIGH          PIC 9(12).
001830*
001840 77  WS-PRICE-DIFF               PIC S9(07)V99.
001850*
001860* REPORT LINE LAYOUT
001870*
001880 01  RPT-TITLE-LINE.
001890     05  FILLER                  PIC X(28)
001900         VALUE 'TRADE IMPORT / DEDUP REPORT'.
001910     05  FILLER                  PIC X(104) VALUE SPACES.
001920 01  RPT-COUNT-LINE.
001930     05  FILLER                  PIC X(24) VALUE SPACES.
001940     05  FILLER              PIC X(28) VALUE 'TRADES IMPORTED . . . . : '.
001950     05  RC-IMPORTED             PIC ZZZ,ZZ9.
001960     05  FILLER                  PIC X(52) VALUE SPACES.
001970 01  RPT-COUNT-LINE-2.
001980     05  FILLER                  PIC X(24) VALUE SPACES.
001990     05  FILLER             PIC X(28) VALUE 'DUPLICATES SKIPPED . . . : '.
002000     05  RC-DUPLICATES           PIC ZZZ,ZZ9.
002010     05  FILLER                  PIC X(52) VALUE SPACES.
002020 01  RPT-COUNT-LINE-3.
002030     05  FILLER                  PIC X(24) VALUE SPACES.
002040     05  FILLER             PIC X(28) VALUE 'CANDIDATES IN ERROR. . . : '.
002050     05  RC-ERRORS               PIC ZZZ,ZZ9.
002060     05  FILLER                  PIC X(52) VALUE SPACES.
002070*
002080*-----------------------*
002090 PROCEDURE DIVISION.
002100*-----------------------*
002110*
002120 000-MAIN-CONTROL.
002130*
002140     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
002150     ACCEPT CURRENT-TIME FROM TIME.
002160*
002170     DISPLAY '========================================'.
002180     DISPLAY 'TRDDUP - TRADE IMPORT DUPLICATE CHECK'.
002190     DISPLAY 'RUN DATE ' WS-CURRENT-DATE-8.
002200     DISPLAY '========================================'.
002210*
002220     PERFORM 100-OPEN-FILES.
002230     PERFORM 110-LOAD-EXISTING-TRADES
002240         UNTIL WS-TRDIN-EOF.
002250     CLOSE EXISTING-TRADE-FILE.
002260*
002270     PERFORM 200-PROCESS-CANDIDATE
002280         UNTIL WS-TRDNEW-EOF.
002290*
002300     PERFORM 300-PRINT-IMPORT-COUNTS.
002310     PERFORM 900-CLOSE-FILES.
002320*
002330     DISPLAY ' '.
002340     DISPLAY 'TRADES IMPORTED. . . . . . : ' WS-IMPORTED-COUNT.
002350     DISPLAY 'DUPLICATES SKIPPED . . . . : ' WS-DUPLICATE-COUNT.
002360     DISPLAY 'CANDIDATES IN ERROR. . . . : ' WS-ERROR-COUNT.
002370*
002380     STOP RUN.
002390*
002400 100-OPEN-FILES.
002410*
002420     OPEN INPUT  EXISTING-TRADE-FILE.
002430     OPEN INPUT  CANDIDATE-FILE.
002440     OPEN OUTPUT IMPORT-RPT.
002450*
002460     READ EXISTING-TRADE-FILE
002470         AT END SET WS-TRDIN-EOF TO TRUE
002480     END-READ.
002490     READ CANDIDATE-FILE
002500         AT END SET WS-TRDNEW-EOF TO TRUE
002510     END-READ.
002520*
002530 110-LOAD-EXISTING-TRADES.
002540*
002550     ADD 1 TO WS-EXISTING-COUNT.
002560     SET ET-IDX TO WS-EXISTING-COUNT.
002570     MOVE TRD-SYMBOL      TO ET-SYMBOL(ET-IDX).
002580     MOVE TRD-TRADE-TYPE  TO ET-TRADE-TYPE(ET-IDX).
002590     MOVE TRD-QUANTITY    TO ET-QUANTITY(ET-IDX).
002600     MOVE TRD-PRICE       TO ET-PRICE(ET-IDX).
002610     COMPUTE ET-TRADE-TIME-FULL(ET-IDX) =
002620         (TRD-TRADE-DATE * 10000) + TRD-TRADE-TIME.
002630*
002640     READ EXISTING-TRADE-FILE
002650         AT END SET WS-TRDIN-EOF TO TRUE
002660     END-READ.
002670*
002680 200-PROCESS-CANDIDATE.
002690*
002700     IF CD-SYMBOL = SPACES OR CD-QUANTITY = ZERO
002710         ADD 1 TO WS-ERROR-COUNT
002720     ELSE
002730         PERFORM 210-SCAN-FOR-DUPLICATE
002740         IF WS-DUP-FOUND
002750             ADD 1 TO WS-DUPLICATE-COUNT
002760         ELSE
002770             ADD 1 TO WS-IMPORTED-COUNT
002780         END-IF
002790     END-IF.
002800*
002810     READ CANDIDATE-FILE
002820         AT END SET WS-TRDNEW-EOF TO TRUE
002830     END-READ.
002840*
002850 210-SCAN-FOR-DUPLICATE.
002860*
002870*    +/- ONE MINUTE WINDOW, SAME SYMBOL AND TYPE AND QUANTITY,
002880*    PRICE WITHIN LESS THAN ONE CENT (REQ-0233, REQ-0271).        REQ-0233
002890*
002900     MOVE 'N' TO WS-DUP-FOUND-SW.
002910*
002920     COMPUTE WS-CAND-TIME-FULL =
002930         (CD-TRADE-DATE * 10000) + CD-TRADE-TIME.
002940     IF WS-CAND-HHMI < 1
002950         COMPUTE WS-WINDOW-LOW = WS-CAND-TIME-FULL
002960     ELSE
002970         COMPUTE WS-WINDOW-LOW = WS-CAND-TIME-FULL - 1
002980     END-IF.
002990     COMPUTE WS-WINDOW-HIGH = WS-CAND-TIME-FULL + 1.
003000*
003010     PERFORM 220-COMPARE-ONE-EXISTING
003020         VARYING ET-IDX FROM 1 BY 1
003030             UNTIL ET-IDX > WS-EXISTING-COUNT
003040                OR WS-DUP-FOUND.
003050*
003060 220-COMPARE-ONE-EXISTING.
003070*
003080     IF ET-SYMBOL(ET-IDX)     = CD-SYMBOL
003090        AND ET-TRADE-TYPE(ET-IDX) = CD-TRADE-TYPE
003100        AND ET-QUANTITY(ET-IDX)   = CD-QUANTITY
003110        AND ET-TRADE-TIME-FULL(ET-IDX) >= WS-WINDOW-LOW
003120        AND ET-TRADE-TIME-FULL(ET-IDX) <= WS-WINDOW-HIGH
003130*
003140         COMPUTE WS-PRICE-DIFF =
003150             ET-PRICE(ET-IDX) - CD-PRICE
003160         IF WS-PRICE-DIFF < ZERO
003170             COMPUTE WS-PRICE-DIFF = WS-PRICE-DIFF * -1
003180         END-IF
003190         IF WS-PRICE-DIFF < 0.01
003200             MOVE 'Y' TO WS-DUP-FOUND-SW
003210         END-IF
003220     END-IF.
003230*
003240 300-PRINT-IMPORT-COUNTS.
003250*
003260     MOVE WS-IMPORTED-COUNT  TO RC-IMPORTED.
003270     MOVE WS-DUPLICATE-COUNT TO RC-DUPLICATES.
003280     MOVE WS-ERROR-COUNT     TO RC-ERRORS.
003290*
003300     WRITE IMPORT-LINE FROM RPT-TITLE-LINE.
003310     WRITE IMPORT-LINE FROM RPT-COUNT-LINE.
003320     WRITE IMPORT-LINE FROM RPT-COUNT-LINE-2.
003330     WRITE IMPORT-LINE FROM RPT-COUNT-LINE-3.
003340*
003350 900-CLOSE-FILES.
003360*
003370     CLOSE CANDIDATE-FILE.
003380     CLOSE IMPORT-RPT.

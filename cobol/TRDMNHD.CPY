000100******************************************************************
000110* TRDMNHD  -  MONTHLY P/L SUMMARY REPORT HEADINGS
000120* Author: SANDEEP PRAJAPATI
000130******************************************************************
000140*                                                        SP0699
000150 01  HEADER0.
000160     05  FILLER                  PIC X(40)
000170         VALUE 'TRADE BOOK - MONTHLY P/L SUMMARY REPORT'.
000180     05  FILLER                  PIC X(92) VALUE SPACES.
000190 01  HEADER1.
000200     05  FILLER                  PIC X(07) VALUE 'MONTH'.
000210     05  FILLER                  PIC X(05) VALUE SPACES.
000220     05  FILLER                  PIC X(14) VALUE 'TOTAL P/L'.
000230     05  FILLER                  PIC X(03) VALUE SPACES.
000240     05  FILLER                  PIC X(10) VALUE 'NUM-TRDS'.
000250     05  FILLER                  PIC X(03) VALUE SPACES.
000260     05  FILLER                  PIC X(06) VALUE 'WINS'.
000270     05  FILLER                  PIC X(03) VALUE SPACES.
000280     05  FILLER                  PIC X(08) VALUE 'LOSSES'.
000290     05  FILLER                  PIC X(03) VALUE SPACES.
000300     05  FILLER                  PIC X(10) VALUE 'WIN-RATE'.
000310     05  FILLER                  PIC X(60) VALUE SPACES.

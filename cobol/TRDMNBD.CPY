000100******************************************************************
000110* TRDMNBD  -  MONTHLY P/L SUMMARY REPORT DETAIL/TOTAL LINE
000120* Author: SANDEEP PRAJAPATI
000130******************************************************************
000140*                                                        SP0699
000150 01  BODY.
000160     05  BD-MONTH                PIC X(07).
000170     05  FILLER                  PIC X(05) VALUE SPACES.
000180     05  BD-TOTAL-PNL            PIC -Z,ZZZ,ZZ9.99.
000190     05  FILLER                  PIC X(03) VALUE SPACES.
000200     05  BD-NUM-TRADES           PIC ZZZ,ZZ9.
000210     05  FILLER                  PIC X(05) VALUE SPACES.
000220     05  BD-WINS                 PIC ZZZ,ZZ9.
000230     05  FILLER                  PIC X(05) VALUE SPACES.
000240     05  BD-LOSSES               PIC ZZZ,ZZ9.
000250     05  FILLER                  PIC X(05) VALUE SPACES.
000260     05  BD-WIN-RATE             PIC ZZ9.99.
000270     05  FILLER                  PIC X(01) VALUE '%'.
000280     05  FILLER                  PIC X(58) VALUE SPACES.

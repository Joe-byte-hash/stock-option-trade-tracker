000100******************************************************************
000110* Author: SANDEEP PRAJAPATI
000120* Date: 30-01-1994
000130* Purpose: FORMAT THE PERSISTED P/L RESULTS INTO A MONTHLY P/L
000140*        : SUMMARY REPORT - ONE LINE PER EXIT-DATE MONTH IN
000150*        : ASCENDING ORDER, WITH A CONTROL BREAK ON THE MONTH
000160*        : KEY.  DERIVED FROM THE OLD COVID DAILY REPORT
000170*        : GENERATOR - SAME HEADER/BODY COPYBOOK SHAPE AND
000180*        : RUNNING-TOTAL IDIOM, NOW BROKEN ON MONTH INSTEAD OF
000190*        : PRINTING EVERY INPUT ROW.
000200* Tectonics: COBC
000210******************************************************************
000220*-----------------------*
000230 IDENTIFICATION DIVISION.
000240*-----------------------*
000250 PROGRAM-ID.    TRDMON.
000260 AUTHOR.        SANDEEP PRAJAPATI.
000270 INSTALLATION.  MERIDIAN BROKERAGE SERVICES - DATA PROCESSING.
000280 DATE-WRITTEN.  30-01-1994.
000290 DATE-COMPILED.
000300 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000310*
000320******************************************************************
000330* CHANGE LOG                                                    *
000340******************************************************************
000350* 30-01-94  RPK REQ-0341  ORIGINAL PROGRAM.                     * REQ-0341
000360* 11-08-95  RPK REQ-0362  ZERO-P/L TRADES NOW COUNTED IN         *REQ-0362
000370*                         NUM-TRADES BUT EXCLUDED FROM BOTH      *
000380*                         WINS AND LOSSES.                       *
000390* 18-08-98  TJH Y2K-0009  YEAR 2000 REVIEW - EXIT DATE ALREADY   *Y2K-0009
000400*                         CARRIED AS CCYYMMDD.  NO CHANGE.       *
000410* 09-02-99  TJH Y2K-0009  Y2K CERTIFICATION SIGNED OFF.          *Y2K-0009
000420* 11-05-01  MKG REQ-0511  RESULTS TABLE RAISED FROM 2000 TO 5000 *REQ-0511
000430*                         ROWS TO MATCH TRDPNL, TRDDUP, TRDMET.  *
000440******************************************************************
000450*-----------------------*
000460 ENVIRONMENT DIVISION.
000470*-----------------------*
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510*
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540*
000550     SELECT PNL-FILE ASSIGN TO PNLIN
000560         ORGANIZATION IS SEQUENTIAL
000570         ACCESS IS SEQUENTIAL
000580         FILE STATUS  IS  WS-PNLIN-STATUS.
000590*
000600     SELECT MONTHLY-RPT ASSIGN TO TRDMOR
000610         ORGANIZATION IS SEQUENTIAL
000620         ACCESS IS SEQUENTIAL
000630         FILE STATUS  IS  WS-TRDMOR-STATUS.
000640*
000650*-----------------------*
000660 DATA DIVISION.
000670*-----------------------*
000680 FILE SECTION.
000690*
000700 FD  PNL-FILE RECORDING MODE F.
000710 COPY PNLREC.
000720*
000730 FD  MONTHLY-RPT
000740     LABEL RECORD IS OMITTED
000750     RECORD CONTAINS 132 CHARACTERS.
000760 01  MONTHLY-LINE                 PIC X(132).
000770*
000780 WORKING-STORAGE SECTION.
000790*
000800 01  WS-FILE-STATUSES.
000810     05  WS-PNLIN-STATUS         PIC X(02) VALUE SPACES.
000820     05  WS-TRDMOR-STATUS        PIC X(02) VALUE SPACES.
000830*
000840 77  WS-PNLIN-EOF-SW             PIC X(01) VALUE 'N'.
000850     88  WS-PNLIN-EOF                      VALUE 'Y'.
000860*
000870* RESULTS TABLE - LOADED THEN BUBBLE-SORTED BY EXIT DATE SO
000880* THE CONTROL BREAK BELOW SEES THE MONTHS IN ASCENDING ORDER.
000890*
000900 01  RESULTS-TABLE.
000910     05  RT-ENTRY OCCURS 5000 TIMES INDEXED BY RT-IDX.
000920         10  RT-EXIT-DATE        PIC 9(08).
000930         10  RT-EXIT-DATE-R  REDEFINES RT-EXIT-DATE.
000940             15  RT-EXIT-YYYY    PIC 9(04).
000950             15  RT-EXIT-MM      PIC 9(02).
000960             15  RT-EXIT-DD      PIC 9(02).
000970         10  RT-REALIZED-PNL     PIC S9(09)V99.
000980*
000990* REDEFINITION OF ONE TABLE ROW FOR SWAPPING DURING THE SORT.
001000*
001010     05  FILLER REDEFINES RT-ENTRY.
001020         10  FILLER OCCURS 5000 TIMES PIC X(13).
001030*
001040 01  WS-SUBSCRIPTS               COMP.
001050     05  WS-RESULT-COUNT         PIC 9(04).
001060     05  WS-SORT-I               PIC 9(04).
001070     05  WS-SORT-J               PIC 9(04).
001080     05  WS-SORT-LIMIT           PIC 9(04).
001090*
001100 77  WS-SWAP-ROW                 PIC X(13).
001110*
001120* MONTH CONTROL-BREAK HOLD AREA AND ACCUMULATORS
001130*
001140 01  WS-HOLD-KEY.
001150     05  WS-HOLD-YYYY            PIC 9(04) VALUE ZERO.
001160     05  WS-HOLD-MM              PIC 9(02) VALUE ZERO.
001170* SAME LAYOUT AS THE HOLD KEY, KEPT AS AN OLD DEBUGGING PAIR SO
001180* THE CURRENT INPUT KEY CAN BE DUMPED SIDE BY SIDE WITH THE
001190* HOLD KEY WHEN THE BREAK LOGIC IS UNDER SUSPICION.
001200 01  WS-HOLD-KEY-X REDEFINES WS-HOLD-KEY PIC X(06).
001210*
001220 01  WS-MONTH-ACCUM.
001230     05  WS-MONTH-PNL            PIC S9(09)V99 VALUE ZERO.
001240     05  WS-MONTH-TRADES         PIC 9(05)     VALUE ZERO COMP.
001250     05  WS-MONTH-WINS           PIC 9(05)     VALUE ZERO COMP.
001260     05  WS-MONTH-LOSSES         PIC 9(05)     VALUE ZERO COMP.
001270     05  WS-MONTH-WIN-RATE       PIC S9(03)V99 VALUE ZERO.
001280*
001290* REPORT HEADING AND BODY LINE LAYOUTS
001300*
001310 COPY TRDMNHD.
001320 COPY TRDMNBD.
001330*
001340*-----------------------*
001350 PROCEDURE DIVISION.
001360*-----------------------*
001370*
001380 000-MAIN-CONTROL.
001390*
001400     DISPLAY '========================================'.
001410     DISPLAY 'TRDMON - MONTHLY P/L SUMMARY REPORT'.
001420     DISPLAY '========================================'.
001430*
001440     PERFORM 100-OPEN-FILES.
001450     PERFORM 110-LOAD-RESULTS-TABLE
001460         UNTIL WS-PNLIN-EOF.
001470     CLOSE PNL-FILE.
001480*
001490     IF WS-RESULT-COUNT > 1
001500         PERFORM 150-SORT-OUTER-PASS
001510             VARYING WS-SORT-I FROM 1 BY 1
001520                 UNTIL WS-SORT-I >= WS-RESULT-COUNT
001530     END-IF.
001540*
001550     IF WS-RESULT-COUNT > ZERO
001560         MOVE RT-EXIT-YYYY(1) TO WS-HOLD-YYYY
001570         MOVE RT-EXIT-MM(1)   TO WS-HOLD-MM
001580         PERFORM 200-PROCESS-ONE-RESULT
001590             VARYING RT-IDX FROM 1 BY 1
001600                 UNTIL RT-IDX > WS-RESULT-COUNT
001610         PERFORM 250-MONTH-BREAK
001620     END-IF.
001630*
001640     PERFORM 900-CLOSE-FILES.
001650*
001660     STOP RUN.
001670*
001680 100-OPEN-FILES.
001690*
001700     OPEN INPUT  PNL-FILE.
001710     OPEN OUTPUT MONTHLY-RPT.
001720*
001730     WRITE MONTHLY-LINE FROM HEADER0.
001740     WRITE MONTHLY-LINE FROM HEADER1.
001750*
001760     READ PNL-FILE
001770         AT END SET WS-PNLIN-EOF TO TRUE
001780     END-READ.
001790*
001800 110-LOAD-RESULTS-TABLE.
001810*
001820     ADD 1 TO WS-RESULT-COUNT.
001830     SET RT-IDX TO WS-RESULT-COUNT.
001840     MOVE PNL-EXIT-DATE    TO RT-EXIT-DATE(RT-IDX).
001850     MOVE PNL-REALIZED-PNL TO RT-REALIZED-PNL(RT-IDX).
001860*
001870     READ PNL-FILE
001880         AT END SET WS-PNLIN-EOF TO TRUE
001890     END-READ.
001900*
001910 150-SORT-OUTER-PASS.
001920*
001930     COMPUTE WS-SORT-LIMIT = WS-RESULT-COUNT - WS-SORT-I.
001940     PERFORM 155-SORT-INNER-PASS
001950         VARYING WS-SORT-J FROM 1 BY 1
001960             UNTIL WS-SORT-J > WS-SORT-LIMIT.
001970*
001980 155-SORT-INNER-PASS.
001990*
002000     IF RT-EXIT-DATE(WS-SORT-J) > RT-EXIT-DATE(WS-SORT-J + 1)
002010         MOVE RT-ENTRY(WS-SORT-J)     TO WS-SWAP-ROW
002020         MOVE RT-ENTRY(WS-SORT-J + 1) TO RT-ENTRY(WS-SORT-J)
002030         MOVE WS-SWAP-ROW             TO RT-ENTRY(WS-SORT-J + 1)
002040     END-IF.
002050*
002060 200-PROCESS-ONE-RESULT.
002070*
002080     IF RT-EXIT-YYYY(RT-IDX) NOT = WS-HOLD-YYYY
002090        OR RT-EXIT-MM(RT-IDX) NOT = WS-HOLD-MM
002100         PERFORM 250-MONTH-BREAK
002110         MOVE RT-EXIT-YYYY(RT-IDX) TO WS-HOLD-YYYY
002120         MOVE RT-EXIT-MM(RT-IDX)   TO WS-HOLD-MM
002130     END-IF.
002140*
002150     ADD RT-REALIZED-PNL(RT-IDX) TO WS-MONTH-PNL.
002160     ADD 1 TO WS-MONTH-TRADES.
002170     IF RT-REALIZED-PNL(RT-IDX) > ZERO
002180         ADD 1 TO WS-MONTH-WINS
002190     END-IF.
002200     IF RT-REALIZED-PNL(RT-IDX) < ZERO
002210         ADD 1 TO WS-MONTH-LOSSES
002220     END-IF.
002230*
002240 250-MONTH-BREAK.
002250*
002260     IF WS-MONTH-TRADES = ZERO
002270         GO TO 250-EXIT
002280     END-IF.
002290*
002300     COMPUTE WS-MONTH-WIN-RATE ROUNDED =
002310         (WS-MONTH-WINS / WS-MONTH-TRADES) * 100.
002320*
002330     MOVE SPACES         TO BODY.
002340     MOVE WS-HOLD-YYYY   TO BD-MONTH(1:4).
002350     MOVE '-'            TO BD-MONTH(5:1).
002360     MOVE WS-HOLD-MM     TO BD-MONTH(6:2).
002370     MOVE WS-MONTH-PNL   TO BD-TOTAL-PNL.
002380     MOVE WS-MONTH-TRADES TO BD-NUM-TRADES.
002390     MOVE WS-MONTH-WINS  TO BD-WINS.
002400     MOVE WS-MONTH-LOSSES TO BD-LOSSES.
002410     MOVE WS-MONTH-WIN-RATE TO BD-WIN-RATE.
002420     WRITE MONTHLY-LINE FROM BODY.
002430*
002440     MOVE ZERO TO WS-MONTH-PNL.
002450     MOVE ZERO TO WS-MONTH-TRADES.
002460     MOVE ZERO TO WS-MONTH-WINS.
002470     MOVE ZERO TO WS-MONTH-LOSSES.
002480     MOVE ZERO TO WS-MONTH-WIN-RATE.
002490*
002500 250-EXIT.
002510     EXIT.
002520*
002530 900-CLOSE-FILES.
002540*
002550     CLOSE MONTHLY-RPT.

000100******************************************************************
000110* Author: SANDEEP R PRAJAPATI
000120* Date: 12-12-1995
000130* Purpose: COBOL PROGRAM TO PRODUCE THE YEARLY TAX REPORT FROM
000140*        : THE PERSISTED P/L RESULTS FILE.  ORIGINALLY WRITTEN
000150*        : AGAINST THE CUSTOMER KEYED-SEQUENCE VSAM FILE; THAT
000160*        : FILE WAS RETIRED WHEN THE BOOK OF RESULTS MOVED TO
000170*        : A PLAIN SEQUENTIAL FILE, SO THIS VERSION READS
000180*        : PNLIN SEQUENTIAL INSTEAD OF AN INDEXED CUSKS080.
000190* Tectonics: COBC
000200******************************************************************
000210 IDENTIFICATION DIVISION.
000220******************************************************************
000230 PROGRAM-ID.    TRDTAX.
000240 AUTHOR.        SANDEEP R PRAJAPATI.
000250 INSTALLATION.  MERIDIAN BROKERAGE SERVICES - DATA PROCESSING.
000260 DATE-WRITTEN.  12-12-1995.
000270 DATE-COMPILED.
000280 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000290******************************************************************
000300* CHANGE LOG                                                    *
000310******************************************************************
000320* 12-12-95  RPK REQ-0367  ORIGINAL PROGRAM - CONVERTED FROM THE  *REQ-0367
000330*                         OLD CUSKS080 INDEXED-VSAM COPY UTILITY *
000340*                         TO READ THE SEQUENTIAL PNL RESULTS     *
000350*                         FILE AND CLASSIFY EACH LOT SHORT/LONG  *
000360*                         TERM.                                  *
000370* 04-03-97  RPK REQ-0389  TAX YEAR NOW TAKEN FROM A ONE-RECORD   *REQ-0389
000380*                         PARAMETER FILE INSTEAD OF BEING HARD   *
000390*                         CODED FOR EACH RUN.                    *
000400* 18-08-98  TJH Y2K-0009  YEAR 2000 REVIEW - TAX YEAR PARAMETER  *Y2K-0009
000410*                         AND EXIT DATE ARE BOTH FOUR-DIGIT      *
000420*                         YEARS ALREADY.  NO CHANGE.             *
000430* 09-02-99  TJH Y2K-0009  Y2K CERTIFICATION SIGNED OFF.          *Y2K-0009
000440* 11-05-01  MKG REQ-0511  ERROR-HANDLING PARAGRAPH RESTORED FROM *REQ-0511
000450*                         THE ORIGINAL VSAM UTILITY - CARRIED    *
000460*                         FORWARD UNCHANGED IN SHAPE.            *
000470******************************************************************
000480 ENVIRONMENT DIVISION.
000490******************************************************************
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM.
000530*
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT PARM-FILE ASSIGN TO TAXPRM
000570         ACCESS MODE IS SEQUENTIAL
000580         FILE STATUS IS PARM-STATUS.
000590*
000600     SELECT PNL-FILE ASSIGN TO PNLIN
000610         ACCESS MODE IS SEQUENTIAL
000620         FILE STATUS IS PNL-STATUS.
000630*
000640     SELECT TAX-RPT ASSIGN TO TRDTRP
000650         ACCESS MODE IS SEQUENTIAL
000660         FILE STATUS IS TAXRPT-STATUS.
000670******************************************************************
000680 DATA DIVISION.
000690******************************************************************
000700 FILE SECTION.
000710 FD  PARM-FILE.
000720 01  PARM-RECORD.
000730     05  PARM-TAX-YEAR         PIC 9(04).
000740     05  FILLER                PIC X(76).
000750*
000760 FD  PNL-FILE RECORDING MODE F.
000770 COPY PNLREC.
000780*
000790 FD  TAX-RPT
000800     LABEL RECORD IS OMITTED
000810     RECORD CONTAINS 132 CHARACTERS.
000820 01  TAX-RECORD                PIC X(132).
000830******************************************************************
000840 WORKING-STORAGE SECTION.
000850******************************************************************
000860*    DATA STRUCTURE FOR TITLE                                    *
000870******************************************************************
000880 01  SAN-TITLE.
000890     05  T1  PIC X(11) VALUE '* TRDTAX   '.
000900     05  T2  PIC X(33) VALUE 'YEARLY TAX LOT REPORT            '.
000910     05  T3  PIC X(24) VALUE '                        '.
000920     05  FILLER              PIC X(64) VALUE SPACES.
000930*
000940 01  RPT-COLUMN-LINE.
000950     05  FILLER              PIC X(11) VALUE 'SYMBOL'.
000960     05  FILLER              PIC X(14) VALUE 'ACQUIRED'.
000970     05  FILLER              PIC X(14) VALUE 'SOLD'.
000980     05  FILLER              PIC X(11) VALUE 'QTY'.
000990     05  FILLER              PIC X(14) VALUE 'COST-BASIS'.
001000     05  FILLER              PIC X(14) VALUE 'PROCEEDS'.
001010     05  FILLER              PIC X(14) VALUE 'GAIN-LOSS'.
001020     05  FILLER              PIC X(11) VALUE 'TERM'.
001030     05  FILLER              PIC X(29) VALUE SPACES.
001040*
001050 77  PARM-STATUS               PIC X(02) VALUE SPACES.
001060 77  PNL-STATUS                 PIC X(02) VALUE SPACES.
001070 77  TAXRPT-STATUS              PIC X(02) VALUE SPACES.
001080 01  WS-CUS-FILE.
001090     05  WS-CUS-FILE-OK         PIC X(01) VALUE 'N'.
001100     05  WS-CUS-FILE-EOF        PIC X(01) VALUE 'N'.
001110 77  WS-READ-RECORD             PIC 9(05) VALUE ZEROES COMP.
001120 77  WS-WRITE-RECORD            PIC 9(05) VALUE ZEROES COMP.
001130 01  WS-ERR-MSG                 PIC X(40).
001140 01  WS-ERR-CDE                 PIC X(02).
001150 01  WS-ERR-PROC                PIC X(20).
001160*
001170 77  WS-TAX-YEAR                PIC 9(04) VALUE ZERO.
001180 77  WS-IN-YEAR-SW              PIC X(01) VALUE 'N'.
001190     88  WS-IN-YEAR                       VALUE 'Y'.
001200*
001210 77  WS-TERM-SW                 PIC X(01) VALUE SPACE.
001220     88  WS-TERM-IS-LONG                  VALUE 'L'.
001230     88  WS-TERM-IS-SHORT                 VALUE 'S'.
001240*
001250* DATE EDIT WORK AREA - PNL DATES ARE 9(08) CCYYMMDD, EDITED
001260* HERE TO CCYY-MM-DD FOR THE PRINTED REPORT.
001270*
001280 01  WS-DATE-EDIT-WORK.
001290     05  WS-EDIT-ACQUIRED       PIC X(10).
001300     05  WS-EDIT-SOLD           PIC X(10).
001310 01  WS-DATE-EDIT-WORK-X REDEFINES WS-DATE-EDIT-WORK PIC X(20).
001320*
001330* REDEFINITION OF THE PARM RECORD FOR THE OLD ABEND-DUMP HABIT -
001340* A DUMP OF THE ONE-RECORD PARAMETER CARD PRINTS AS ONE STRAIGHT
001350* ALPHANUMERIC FIELD.
001360*
001370 01  PARM-RECORD-X REDEFINES PARM-RECORD.
001380     05  FILLER                 PIC X(80).
001390*
001400 01  TAX-DETAIL-LINE.
001410     05  TD-SYMBOL              PIC X(11).
001420     05  TD-ACQUIRED            PIC X(14).
001430     05  TD-SOLD                PIC X(14).
001440     05  TD-QUANTITY            PIC ZZZ,ZZ9.
001450     05  FILLER                 PIC X(04) VALUE SPACES.
001460     05  TD-COST-BASIS          PIC -Z,ZZZ,ZZ9.99.
001470     05  FILLER                 PIC X(02) VALUE SPACES.
001480     05  TD-PROCEEDS            PIC -Z,ZZZ,ZZ9.99.
001490     05  FILLER                 PIC X(02) VALUE SPACES.
001500     05  TD-GAIN-LOSS           PIC -Z,ZZZ,ZZ9.99.
001510     05  FILLER                 PIC X(02) VALUE SPACES.
001520     05  TD-TERM                PIC X(11).
001530     05  FILLER                 PIC X(30) VALUE SPACES.
001540 01  TAX-DETAIL-LINE-X REDEFINES TAX-DETAIL-LINE PIC X(132).
001550*
001560******************************************************************
001570 PROCEDURE DIVISION.
001580******************************************************************
001590*
001600 A0001-MAIN.
001610*
001620     PERFORM B0001-OPEN-FILES     THRU B0001-EX.
001630*
001640     PERFORM C0001-READ-PNL-FILE  THRU C0001-EX.
001650     IF WS-CUS-FILE-EOF NOT = 'Y'
001660         PERFORM D0001-PROCESS    THRU D0001-EX
001670             UNTIL WS-CUS-FILE-EOF = 'Y'
001680     END-IF.
001690*
001700     DISPLAY 'TOTAL NUMBER OF RECORDS READ : ' WS-READ-RECORD.
001710     DISPLAY 'TOTAL NUMBER OF LINES WRITTEN: ' WS-WRITE-RECORD.
001720*
001730     PERFORM Z0001-CLOSE-FILES    THRU Z0001-EX.
001740*
001750 A0001-MAIN-EX.
001760     EXIT.
001770*----------------------------------------------------------------*
001780 B0001-OPEN-FILES.
001790*----------------------------------------------------------------*
001800     OPEN INPUT  PARM-FILE.
001810     IF PARM-STATUS NOT EQUAL ZEROES
001820         MOVE 'Error opening file TAXPRM' TO WS-ERR-MSG
001830         MOVE PARM-STATUS          TO WS-ERR-CDE
001840         MOVE 'B0001-OPEN-FILES'   TO WS-ERR-PROC
001850         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
001860     END-IF.
001870*
001880     READ PARM-FILE.
001890     MOVE PARM-TAX-YEAR TO WS-TAX-YEAR.
001900     CLOSE PARM-FILE.
001910*
001920     OPEN INPUT  PNL-FILE.
001930     IF PNL-STATUS NOT EQUAL ZEROES
001940         MOVE 'Error opening file PNLIN' TO WS-ERR-MSG
001950         MOVE PNL-STATUS           TO WS-ERR-CDE
001960         MOVE 'B0001-OPEN-FILES'   TO WS-ERR-PROC
001970         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
001980     END-IF.
001990*
002000     OPEN OUTPUT TAX-RPT.
002010     IF TAXRPT-STATUS NOT EQUAL ZEROES
002020         MOVE 'Error opening file TRDTRP' TO WS-ERR-MSG
002030         MOVE TAXRPT-STATUS        TO WS-ERR-CDE
002040         MOVE 'B0001-OPEN-FILES'   TO WS-ERR-PROC
002050         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
002060     END-IF.
002070*
002080     WRITE TAX-RECORD FROM SAN-TITLE.
002090     ADD 1 TO WS-WRITE-RECORD.
002100     WRITE TAX-RECORD FROM RPT-COLUMN-LINE.
002110     ADD 1 TO WS-WRITE-RECORD.
002120*
002130 B0001-EX.
002140     EXIT.
002150*----------------------------------------------------------------*
002160 C0001-READ-PNL-FILE.
002170*----------------------------------------------------------------*
002180     READ PNL-FILE.
002190*
002200     EVALUATE PNL-STATUS
002210         WHEN '00'
002220             ADD 1     TO WS-READ-RECORD
002230         WHEN '10'
002240             MOVE 'Y'  TO WS-CUS-FILE-EOF
002250         WHEN OTHER
002260             MOVE 'INPUT FILE I/O ERROR ON READ'
002270                                     TO WS-ERR-MSG
002280             MOVE PNL-STATUS         TO WS-ERR-CDE
002290             MOVE 'C0001-READ-PNL-FILE' TO WS-ERR-PROC
002300             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
002310     END-EVALUATE.
002320*
002330 C0001-EX.
002340     EXIT.
002350*----------------------------------------------------------------*
002360 D0001-PROCESS.
002370*----------------------------------------------------------------*
002380     PERFORM E0001-FILTER-TAX-YEAR THRU E0001-EX.
002390*
002400     IF WS-IN-YEAR
002410         PERFORM F0001-CLASSIFY-TERM  THRU F0001-EX
002420         PERFORM G0001-WRITE-TAX-LINE THRU G0001-EX
002430     END-IF.
002440*
002450     PERFORM C0001-READ-PNL-FILE THRU C0001-EX.
002460*
002470 D0001-EX.
002480     EXIT.
002490*----------------------------------------------------------------*
002500 E0001-FILTER-TAX-YEAR.
002510*----------------------------------------------------------------*
002520*    ONLY RESULTS WHOSE EXIT DATE FALLS IN THE REQUESTED TAX
002530*    YEAR ARE PLACED ON THE REPORT.
002540*
002550     MOVE 'N' TO WS-IN-YEAR-SW.
002560     IF PNL-EXIT-DATE-YYYY = WS-TAX-YEAR
002570         MOVE 'Y' TO WS-IN-YEAR-SW
002580     END-IF.
002590*
002600 E0001-EX.
002610     EXIT.
002620*----------------------------------------------------------------*
002630 F0001-CLASSIFY-TERM.
002640*----------------------------------------------------------------*
002650*    A HOLDING PERIOD OVER 365 DAYS IS LONG-TERM, OTHERWISE THE
002660*    LOT IS SHORT-TERM (REQ-0367).                                REQ-0367
002670*
002680     IF PNL-HOLDING-DAYS > 365
002690         MOVE 'L' TO WS-TERM-SW
002700     ELSE
002710         MOVE 'S' TO WS-TERM-SW
002720     END-IF.
002730*
002740 F0001-EX.
002750     EXIT.
002760*----------------------------------------------------------------*
002770 G0001-WRITE-TAX-LINE.
002780*----------------------------------------------------------------*
002790     MOVE SPACES TO WS-EDIT-ACQUIRED.
002800     MOVE PNL-ENTRY-DATE-YYYY TO WS-EDIT-ACQUIRED(1:4).
002810     MOVE '-'                 TO WS-EDIT-ACQUIRED(5:1).
002820     MOVE PNL-ENTRY-DATE-MM   TO WS-EDIT-ACQUIRED(6:2).
002830     MOVE '-'                 TO WS-EDIT-ACQUIRED(8:1).
002840     MOVE PNL-ENTRY-DATE-DD   TO WS-EDIT-ACQUIRED(9:2).
002850*
002860     MOVE SPACES TO WS-EDIT-SOLD.
002870     MOVE PNL-EXIT-DATE-YYYY  TO WS-EDIT-SOLD(1:4).
002880     MOVE '-'                 TO WS-EDIT-SOLD(5:1).
002890     MOVE PNL-EXIT-DATE-MM    TO WS-EDIT-SOLD(6:2).
002900     MOVE '-'                 TO WS-EDIT-SOLD(8:1).
002910     MOVE PNL-EXIT-DATE-DD    TO WS-EDIT-SOLD(9:2).
002920*
002930     MOVE PNL-SYMBOL          TO TD-SYMBOL.
002940     MOVE WS-EDIT-ACQUIRED    TO TD-ACQUIRED.
002950     MOVE WS-EDIT-SOLD        TO TD-SOLD.
002960     MOVE PNL-QUANTITY        TO TD-QUANTITY.
002970     MOVE PNL-COST-BASIS      TO TD-COST-BASIS.
002980     MOVE PNL-PROCEEDS        TO TD-PROCEEDS.
002990     MOVE PNL-REALIZED-PNL    TO TD-GAIN-LOSS.
003000*
003010     IF WS-TERM-IS-LONG
003020         MOVE 'LONG-TERM'  TO TD-TERM
003030     ELSE
003040         MOVE 'SHORT-TERM' TO TD-TERM
003050     END-IF.
003060*
003070     WRITE TAX-RECORD FROM TAX-DETAIL-LINE.
003080*
003090     IF TAXRPT-STATUS NOT EQUAL ZEROES
003100         MOVE 'Error writing file TRDTRP' TO WS-ERR-MSG
003110         MOVE TAXRPT-STATUS         TO WS-ERR-CDE
003120         MOVE 'G0001-WRITE-TAX-LINE' TO WS-ERR-PROC
003130         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
003140     ELSE
003150         ADD 1 TO WS-WRITE-RECORD
003160     END-IF.
003170*
003180 G0001-EX.
003190     EXIT.
003200*----------------------------------------------------------------*
003210 Y0001-ERR-HANDLING.
003220*----------------------------------------------------------------*
003230      DISPLAY '********************************'.
003240      DISPLAY '  ERROR HANDLING REPORT '.
003250      DISPLAY '********************************'.
003260      DISPLAY '  ' WS-ERR-MSG.
003270      DISPLAY '  ' WS-ERR-CDE.
003280      DISPLAY '  ' WS-ERR-PROC.
003290      DISPLAY '********************************'.
003300*
003310     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
003320*
003330     Y0001-EXIT.
003340      EXIT.
003350*----------------------------------------------------------------*
003360 Z0001-CLOSE-FILES.
003370*----------------------------------------------------------------*
003380     CLOSE PNL-FILE.
003390*
003400     IF PNL-STATUS NOT EQUAL ZEROES
003410         MOVE 'Error CLOSING file PNLIN'  TO WS-ERR-MSG
003420         MOVE PNL-STATUS            TO WS-ERR-CDE
003430         MOVE 'Z0001-CLOSE-FILES'   TO WS-ERR-PROC
003440         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
003450     END-IF.
003460*
003470     CLOSE TAX-RPT.
003480*
003490     IF TAXRPT-STATUS NOT EQUAL ZEROES
003500         MOVE 'Error CLOSING file TRDTRP' TO WS-ERR-MSG
003510         MOVE TAXRPT-STATUS         TO WS-ERR-CDE
003520         MOVE 'Z0001-CLOSE-FILES'   TO WS-ERR-PROC
003530         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
003540     END-IF.
003550*
003560     STOP RUN.
003570*
003580 Z0001-EX.
003590      EXIT.

000100******************************************************************
000110* PNLREC   -  REALIZED P/L RESULT RECORD LAYOUT
000120* Author: SANDEEP PRAJAPATI
000130* Purpose: ONE MATCHED BUY/SELL PAIR (OR AN EXPIRED OPTION LOT).
000140*        : WRITTEN BY TRDPNL, READ BY TRDMET/TRDSTR/TRDMON/TRDTAX.
000150******************************************************************
000160*                                                        SP0599
000170 01  PNL-RECORD.
000180     05  PNL-SYMBOL              PIC X(10).
000190     05  PNL-ASSET-TYPE          PIC X(01).
000200     05  PNL-QUANTITY            PIC 9(07).
000210     05  PNL-ENTRY-PRICE         PIC 9(07)V99.
000220     05  PNL-EXIT-PRICE          PIC 9(07)V99.
000230     05  PNL-ENTRY-DATE          PIC 9(08).
000240     05  PNL-ENTRY-DATE-R REDEFINES PNL-ENTRY-DATE.
000250         10  PNL-ENTRY-DATE-YYYY PIC 9(04).
000260         10  PNL-ENTRY-DATE-MM   PIC 9(02).
000270         10  PNL-ENTRY-DATE-DD   PIC 9(02).
000280     05  PNL-EXIT-DATE           PIC 9(08).
000290     05  PNL-EXIT-DATE-R  REDEFINES PNL-EXIT-DATE.
000300         10  PNL-EXIT-DATE-YYYY  PIC 9(04).
000310         10  PNL-EXIT-DATE-MM    PIC 9(02).
000320         10  PNL-EXIT-DATE-DD    PIC 9(02).
000330     05  PNL-COST-BASIS          PIC S9(09)V99.
000340     05  PNL-PROCEEDS            PIC S9(09)V99.
000350     05  PNL-REALIZED-PNL        PIC S9(09)V99.
000360     05  PNL-RETURN-PCT          PIC S9(05)V99.
000370     05  PNL-HOLDING-DAYS        PIC S9(05).
000380     05  PNL-STRATEGY            PIC X(20).
000390     05  PNL-OPTION-TYPE         PIC X(01).
000400     05  PNL-STRIKE              PIC 9(07)V99.
000410     05  PNL-EXPIRY              PIC 9(08).
000420     05  FILLER                  PIC X(05).

000100******************************************************************
000110* POSREC   -  OPEN POSITION RECORD LAYOUT
000120* Author: SANDEEP PRAJAPATI
000130* Purpose: ONE OPEN OR CLOSED LOT CARRIED FOR AN ACCOUNT.
000140*        : 47 BYTES OF DATA (QUANTITY SIGN IS TRAILING, NOT
000150*        : SEPARATE, TO HOLD THE DATA AT 47) PLUS A 3 BYTE
000160*        : FILLER PAD - 50 BYTE FIXED RECORD OVERALL.
000170******************************************************************
000180*                                                        SP0499
000190 01  POS-RECORD.
000200     05  POS-POSITION-ID         PIC 9(06).
000210     05  POS-SYMBOL              PIC X(10).
000220     05  POS-ASSET-TYPE          PIC X(01).
000230         88  POS-IS-STOCK                 VALUE 'S'.
000240         88  POS-IS-OPTION                VALUE 'O'.
000250     05  POS-QUANTITY            PIC S9(07) SIGN IS TRAILING.
000260     05  POS-AVG-PRICE           PIC 9(07)V99.
000270     05  POS-CURRENT-PRICE       PIC 9(07)V99.
000280     05  POS-ACCOUNT-ID          PIC 9(04).
000290     05  POS-STATUS              PIC X(01).
000300         88  POS-STATUS-OPEN              VALUE 'O'.
000310         88  POS-STATUS-CLOSED            VALUE 'C'.
000320     05  FILLER                  PIC X(03).

000100******************************************************************
000110* TRDREC   -  TRADE INPUT RECORD LAYOUT
000120* Author: SANDEEP PRAJAPATI
000130* Purpose: ONE EXECUTED TRADE (STOCK OR OPTION LEG) AS RECEIVED
000140*        : FROM THE BROKER EXTRACT.  102 BYTE FIXED RECORD.
000150******************************************************************
000160*                                                        SP0499
000170 01  TRD-RECORD.
000180     05  TRD-TRADE-ID            PIC 9(06).
000190     05  TRD-SYMBOL              PIC X(10).
000200     05  TRD-ASSET-TYPE          PIC X(01).
000210         88  TRD-IS-STOCK                 VALUE 'S'.
000220         88  TRD-IS-OPTION                VALUE 'O'.
000230     05  TRD-TRADE-TYPE          PIC X(02).
000240         88  TRD-TYPE-BUY                 VALUE 'B '.
000250         88  TRD-TYPE-SELL                VALUE 'S '.
000260         88  TRD-TYPE-BUY-OPEN            VALUE 'BO'.
000270         88  TRD-TYPE-SELL-CLOSE          VALUE 'SC'.
000280         88  TRD-TYPE-BUY-CLOSE           VALUE 'BC'.
000290         88  TRD-TYPE-SELL-OPEN           VALUE 'SO'.
000300         88  TRD-TYPE-IS-BUY-SIDE
000310                 VALUE 'B ' 'BO' 'BC'.
000320         88  TRD-TYPE-IS-SELL-SIDE
000330                 VALUE 'S ' 'SC' 'SO'.
000340     05  TRD-QUANTITY            PIC 9(07).
000350     05  TRD-PRICE               PIC 9(07)V99.
000360     05  TRD-COMMISSION          PIC 9(05)V99.
000370     05  TRD-TRADE-DATE          PIC 9(08).
000380     05  TRD-TRADE-DATE-R REDEFINES TRD-TRADE-DATE.
000390         10  TRD-TRADE-DATE-YYYY PIC 9(04).
000400         10  TRD-TRADE-DATE-MM   PIC 9(02).
000410         10  TRD-TRADE-DATE-DD   PIC 9(02).
000420     05  TRD-TRADE-TIME          PIC 9(04).
000430     05  TRD-TRADE-TIME-R REDEFINES TRD-TRADE-TIME.
000440         10  TRD-TRADE-TIME-HH   PIC 9(02).
000450         10  TRD-TRADE-TIME-MI   PIC 9(02).
000460     05  TRD-ACCOUNT-ID          PIC 9(04).
000470     05  TRD-STATUS              PIC X(01).
000480         88  TRD-STATUS-OPEN              VALUE 'O'.
000490         88  TRD-STATUS-CLOSED            VALUE 'C'.
000500         88  TRD-STATUS-CANCELLED         VALUE 'X'.
000510     05  TRD-STRATEGY            PIC X(20).
000520     05  TRD-STRIKE              PIC 9(07)V99.
000530     05  TRD-EXPIRY              PIC 9(08).
000540     05  TRD-OPTION-TYPE         PIC X(01).
000550         88  TRD-OPT-CALL                 VALUE 'C'.
000560         88  TRD-OPT-PUT                  VALUE 'P'.
000570     05  TRD-MULTIPLIER          PIC 9(04).
000580     05  FILLER                  PIC X(01).

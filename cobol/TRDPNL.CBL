000100******************************************************************
000110* Author: SANDEEP PRAJAPATI
000120* Date: 14-03-1987
000130* Purpose: MATCH OPENING/CLOSING TRADES PER SYMBOL ON A FIFO
000140*        : BASIS, COMPUTE REALIZED PROFIT AND LOSS PER MATCHED
000150*        : PAIR (STOCK, OPTION AND EXPIRED-OPTION LOTS), WRITE
000160*        : THE PNL RESULTS FILE AND THE TRADE-HISTORY REPORT,
000170*        : AND PRINT THE END OF RUN PORTFOLIO SUMMARY.
000180* Tectonics: COBC
000190******************************************************************
000200*-----------------------*
000210 IDENTIFICATION DIVISION.
000220*-----------------------*
000230 PROGRAM-ID.    TRDPNL.
000240 AUTHOR.        SANDEEP PRAJAPATI.
000250 INSTALLATION.  MERIDIAN BROKERAGE SERVICES - DATA PROCESSING.
000260 DATE-WRITTEN.  14-03-1987.
000270 DATE-COMPILED.
000280 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000290*
000300******************************************************************
000310* CHANGE LOG                                                    *
000320******************************************************************
000330* 14-03-87  SP  REQ-0104  ORIGINAL PROGRAM.  READS TRADE EXTRACT *REQ-0104
000340*                         AND MATCHES BUY/SELL PAIRS FOR STOCK.  *
000350* 02-06-87  SP  REQ-0119  ADDED OPTION LEG SUPPORT (BO/SC/BC/SO) *REQ-0119
000360*                         AND PER-CONTRACT MULTIPLIER.           *
000370* 19-11-88  RPK REQ-0201  ADDED TRADE-HISTORY DETAIL REPORT.     *REQ-0201
000380* 07-04-90  SP  REQ-0244  ADDED DUPLICATE SYMBOL/DATE BUBBLE     *REQ-0244
000390*                         SORT OF THE TRADE TABLE - EXTRACT NOT  *
000400*                         ALWAYS DELIVERED IN SYMBOL ORDER.      *
000410* 22-08-91  MKG REQ-0288  ADDED EXPIRED-OPTION WORTHLESS P/L.    *REQ-0288
000420* 15-01-93  SP  REQ-0331  CORRECTED PRORATED COMMISSION ON       *REQ-0331
000430*                         PARTIAL FILLS - WAS USING FULL LOT     *
000440*                         QUANTITY INSTEAD OF MATCHED QUANTITY.  *
000450* 30-09-94  RPK REQ-0362  ADDED GROSS PROFIT/GROSS LOSS RUNNING  *REQ-0362
000460*                         TOTALS FOR THE PROFIT FACTOR FIGURE.   *
000470* 11-05-96  TJH REQ-0410  WIDENED TRD-STRATEGY TO 20 BYTES PER   *REQ-0410
000480*                         BACK OFFICE REQUEST.                   *
000490* 03-12-97  SP  REQ-0455  END OF RUN PORTFOLIO SUMMARY ADDED.    *REQ-0455
000500* 18-08-98  TJH Y2K-0009  YEAR 2000 REVIEW - TRADE-DATE AND      *Y2K-0009
000510*                         EXPIRY ARE ALREADY 9(08) YYYYMMDD, NO  *
000520*                         WINDOWING LOGIC PRESENT.  NO CHANGE.   *
000530* 09-02-99  TJH Y2K-0009  Y2K CERTIFICATION SIGNED OFF.          *Y2K-0009
000540* 26-06-00  RPK REQ-0501  CANCELLED TRADES (STATUS X) NOW        *REQ-0501
000550*                         EXCLUDED BEFORE THE TABLE LOAD.        *
000560* 14-02-02  MKG REQ-0533  ROUNDING CHANGED TO HALF-UP AT 2       *REQ-0533
000570*                         DECIMALS ON ALL PUBLISHED P/L FIGURES. *
000580* 30-04-03  MKG REQ-0541  ACCOUNT TABLE LOOKUP WIRED INTO THE    *REQ-0541
000590*                         TRADE LOAD - TABLE WAS BEING BUILT AND *
000600*                         NEVER CHECKED.  UNKNOWN/INACTIVE       *
000610*                         ACCOUNTS NOW COUNTED ON THE SUMMARY.   *
000620* 09-09-04  SP  REQ-0577  RAISED TRADE TABLE FROM 2000 TO 5000   *REQ-0577
000630*                         ENTRIES - BOOK HAS OUTGROWN THE OLD    *
000640*                         LIMIT.                                 *
000650* 12-01-05  RPK REQ-0588  DETAIL REPORT WAS DROPPING COST-BASIS/ *REQ-0588
000660*                         PROCEEDS AND THE OPTION TYPE/STRIKE/   *
000670*                         EXPIRY COLUMNS EVEN THOUGH THE FIGURES *
000680*                         WERE ALREADY BEING WORKED OUT - ADDED  *
000690*                         TO THE DETAIL LINE.  REPORT WIDENED    *
000700*                         FROM 132 TO 170 BYTES TO CARRY THEM.   *
000710******************************************************************
000720*-----------------------*
000730 ENVIRONMENT DIVISION.
000740*-----------------------*
000750 CONFIGURATION SECTION.
000760 SPECIAL-NAMES.
000770     C01 IS TOP-OF-FORM.
000780*
000790 INPUT-OUTPUT SECTION.
000800 FILE-CONTROL.
000810*
000820     SELECT TRADE-FILE ASSIGN TO TRDIN
000830         ORGANIZATION IS SEQUENTIAL
000840         ACCESS IS SEQUENTIAL
000850         FILE STATUS  IS  WS-TRDIN-STATUS.
000860*
000870     SELECT ACCOUNT-FILE ASSIGN TO ACTIN
000880         ORGANIZATION IS SEQUENTIAL
000890         ACCESS IS SEQUENTIAL
000900         FILE STATUS  IS  WS-ACTIN-STATUS.
000910*
000920     SELECT PNL-FILE ASSIGN TO PNLOUT
000930         ORGANIZATION IS SEQUENTIAL
000940         ACCESS IS SEQUENTIAL
000950         FILE STATUS  IS  WS-PNLOUT-STATUS.
000960*
000970     SELECT DETAIL-RPT ASSIGN TO TRDRPT
000980         ORGANIZATION IS SEQUENTIAL
000990         ACCESS IS SEQUENTIAL
001000         FILE STATUS  IS  WS-TRDRPT-STATUS.
001010*
001020*-----------------------*
001030 DATA DIVISION.
001040*-----------------------*
001050 FILE SECTION.
001060*
001070 FD  TRADE-FILE RECORDING MODE F.
001080 COPY TRDREC.
001090*
001100 FD  ACCOUNT-FILE RECORDING MODE F.
001110 COPY ACTREC.
001120*
001130 FD  PNL-FILE RECORDING MODE F.
001140 COPY PNLREC.
001150*
001160 FD  DETAIL-RPT
001170     LABEL RECORD IS OMITTED
001180     RECORD CONTAINS 170 CHARACTERS.
001190 01  DETAIL-LINE                 PIC X(170).
001200*
001210 WORKING-STORAGE SECTION.
001220*
001230 01  WS-FILE-STATUSES.
001240     05  WS-TRDIN-STATUS         PIC X(02) VALUE SPACES.
001250     05  WS-ACTIN-STATUS         PIC X(02) VALUE SPACES.
001260     05  WS-PNLOUT-STATUS        PIC X(02) VALUE SPACES.
001270     05  WS-TRDRPT-STATUS        PIC X(02) VALUE SPACES.
001280*
001290 01  WS-SWITCHES.
001300     05  WS-TRDIN-EOF-SW         PIC X(01) VALUE 'N'.
001310         88  WS-TRDIN-EOF                  VALUE 'Y'.
001320     05  WS-ACTIN-EOF-SW         PIC X(01) VALUE 'N'.
001330         88  WS-ACTIN-EOF                  VALUE 'Y'.
001340*
001350 01  SYSTEM-DATE-AND-TIME.
001360     05  CURRENT-DATE.
001370         10  CURRENT-YEAR        PIC 9(04).
001380         10  CURRENT-MONTH       PIC 9(02).
001390         10  CURRENT-DAY         PIC 9(02).
001400     05  CURRENT-TIME.
001410         10  CURRENT-HOUR        PIC 9(02).
001420         10  CURRENT-MINUTE      PIC 9(02).
001430         10  CURRENT-SECOND      PIC 9(02).
001440         10  CURRENT-HNDSEC      PIC 9(02).
001450 01  WS-CURRENT-DATE-8    REDEFINES CURRENT-DATE PIC 9(08).
001460*
001470* TRADE WORK TABLE - LOADED FROM TRDIN, SORTED, THEN MATCHED
001480*
001490 01  TRADE-TABLE.
001500     05  TRD-ENTRY OCCURS 5000 TIMES
001510                   INDEXED BY TT-IDX TT-SCAN TT-SWP.
001520         10  TT-SYMBOL           PIC X(10).
001530         10  TT-ASSET-TYPE       PIC X(01).
001540         10  TT-TRADE-TYPE       PIC X(02).
001550         10  TT-QUANTITY         PIC 9(07).
001560         10  TT-PRICE            PIC 9(07)V99.
001570         10  TT-COMMISSION       PIC 9(05)V99.
001580         10  TT-TRADE-DATE       PIC 9(08).
001590         10  TT-TRADE-TIME       PIC 9(04).
001600         10  TT-STRATEGY         PIC X(20).
001610         10  TT-STRIKE           PIC 9(07)V99.
001620         10  TT-EXPIRY           PIC 9(08).
001630         10  TT-OPTION-TYPE      PIC X(01).
001640         10  TT-MULTIPLIER       PIC 9(04).
001650*
001660 01  WS-SWAP-ENTRY.
001670     05  SW-SYMBOL               PIC X(10).
001680     05  SW-ASSET-TYPE           PIC X(01).
001690     05  SW-TRADE-TYPE           PIC X(02).
001700     05  SW-QUANTITY             PIC 9(07).
001710     05  SW-PRICE                PIC 9(07)V99.
001720     05  SW-COMMISSION           PIC 9(05)V99.
001730     05  SW-TRADE-DATE           PIC 9(08).
001740     05  SW-TRADE-TIME           PIC 9(04).
001750     05  SW-STRATEGY             PIC X(20).
001760     05  SW-STRIKE               PIC 9(07)V99.
001770     05  SW-EXPIRY               PIC 9(08).
001780     05  SW-OPTION-TYPE          PIC X(01).
001790     05  SW-MULTIPLIER           PIC 9(04).
001800*
001810* BUY-SIDE / SELL-SIDE INDEX LISTS FOR ONE SYMBOL GROUP
001820*
001830 01  PAIR-WORK-AREAS.
001840     05  BUY-IDX-TABLE.
001850         10  BUY-IDX  OCCURS 500 TIMES PIC 9(04) COMP.
001860     05  SELL-IDX-TABLE.
001870         10  SELL-IDX OCCURS 500 TIMES PIC 9(04) COMP.
001880*
001890 01  WS-SUBSCRIPTS               COMP.
001900     05  WS-TRADE-COUNT          PIC 9(04).
001910     05  WS-GRP-START            PIC 9(04).
001920     05  WS-GRP-END              PIC 9(04).
001930     05  WS-NUM-BUYS             PIC 9(04).
001940     05  WS-NUM-SELLS            PIC 9(04).
001950     05  WS-PAIR-SUB             PIC 9(04).
001960     05  WS-EXP-START            PIC 9(04).
001970     05  WS-BUY-ENTRY            PIC 9(04).
001980     05  WS-SELL-ENTRY           PIC 9(04).
001990     05  WS-SORT-I               PIC 9(04).
002000     05  WS-SORT-J               PIC 9(04).
002010     05  WS-SORT-LIMIT           PIC 9(04).
002020     05  WS-PNL-WRITE-COUNT      PIC 9(06).
002030     05  WS-RPT-LINE-COUNT       PIC 9(06).
002040     05  WS-ENTRY-DAYNUM         PIC 9(07).
002050     05  WS-EXIT-DAYNUM          PIC 9(07).
002060*
002070* MONEY WORK AREAS - PROJECT STANDARD IS DISPLAY, NOT PACKED,
002080* SO THE FIGURES CAN BE DISPLAYED FOR DEBUGGING WITHOUT UNPACK.
002090*
002100 01  WS-PAIR-RESULT.
002110     05  WR-QUANTITY             PIC 9(07).
002120     05  WR-ENTRY-PRICE          PIC 9(07)V99.
002130     05  WR-EXIT-PRICE           PIC 9(07)V99.
002140     05  WR-ENTRY-DATE           PIC 9(08).
002150     05  WR-ENTRY-DATE-R  REDEFINES WR-ENTRY-DATE.
002160         10  WR-ENTRY-DATE-YYYY  PIC 9(04).
002170         10  WR-ENTRY-DATE-MM    PIC 9(02).
002180         10  WR-ENTRY-DATE-DD    PIC 9(02).
002190     05  WR-EXIT-DATE            PIC 9(08).
002200     05  WR-EXIT-DATE-R   REDEFINES WR-EXIT-DATE.
002210         10  WR-EXIT-DATE-YYYY   PIC 9(04).
002220         10  WR-EXIT-DATE-MM     PIC 9(02).
002230         10  WR-EXIT-DATE-DD     PIC 9(02).
002240     05  WR-COST-BASIS           PIC S9(09)V99.
002250     05  WR-PROCEEDS             PIC S9(09)V99.
002260     05  WR-REALIZED-PNL         PIC S9(09)V99.
002270     05  WR-RETURN-PCT           PIC S9(05)V99.
002280     05  WR-HOLDING-DAYS         PIC S9(05).
002290*
002300 01  WS-COMMISSION-RATES.
002310     05  WS-BUY-COMM-PER-UNIT    PIC S9(05)V9999.
002320     05  WS-SELL-COMM-PER-UNIT   PIC S9(05)V9999.
002330     05  WS-COST-PER-UNIT        PIC S9(09)V9999.
002340     05  WS-PROCEEDS-PER-UNIT    PIC S9(09)V9999.
002350*
002360* DAY-NUMBER WORK AREA - USED TO GET A HOLDING-PERIOD DAY COUNT
002370* BETWEEN TWO YYYYMMDD DATES WITHOUT RELYING ON A DATE FUNCTION.
002380* DN-RESULT IS A CIVIL-CALENDAR DAY NUMBER (NOT A TRUE JULIAN
002390* DAY - GOOD ENOUGH FOR SUBTRACTING TWO DATES IN THE SAME ERA).
002400*
002410 01  WS-DAYNUM-WORK.
002420     05  DN-YEAR                 PIC 9(04).
002430     05  DN-MONTH                PIC 9(02).
002440     05  DN-DAY                  PIC 9(02).
002450     05  DN-LEAP-ADJ             PIC 9(01)          COMP.
002460     05  DN-CHK4                 PIC 9(03)          COMP.
002470     05  DN-CHK100               PIC 9(03)          COMP.
002480     05  DN-CHK400               PIC 9(03)          COMP.
002490     05  DN-TEMP1                PIC 9(07)          COMP.
002500     05  DN-TEMP2                PIC 9(05)          COMP.
002510     05  DN-TEMP3                PIC 9(05)          COMP.
002520     05  DN-TEMP4                PIC 9(05)          COMP.
002530     05  DN-RESULT               PIC 9(07)          COMP.
002540*
002550 01  CUM-DAYS-LITERAL            PIC X(36) VALUE
002560     '000031059090120151181212243273304334'.
002570 01  CUM-DAYS-TABLE REDEFINES CUM-DAYS-LITERAL.
002580     05  CUM-DAYS-ENTRY  OCCURS 12 TIMES        PIC 9(03).
002590*
002600 01  WS-RUN-TOTALS.
002610     05  WS-TOTAL-PNL            PIC S9(11)V99   VALUE ZERO.
002620     05  WS-GROSS-PROFIT         PIC S9(11)V99   VALUE ZERO.
002630     05  WS-GROSS-LOSS           PIC S9(11)V99   VALUE ZERO.
002640     05  WS-LARGEST-WIN          PIC S9(09)V99   VALUE ZERO.
002650     05  WS-LARGEST-LOSS         PIC S9(09)V99   VALUE ZERO.
002660     05  WS-WIN-COUNT            PIC 9(06) COMP  VALUE ZERO.
002670     05  WS-LOSS-COUNT           PIC 9(06) COMP  VALUE ZERO.
002680     05  WS-RESULT-COUNT         PIC 9(06) COMP  VALUE ZERO.
002690*
002700 01  WS-STAT-FIGURES.
002710     05  WS-WIN-RATE             PIC S9(03)V99   VALUE ZERO.
002720     05  WS-AVG-WIN              PIC S9(09)V99   VALUE ZERO.
002730     05  WS-AVG-LOSS             PIC S9(09)V99   VALUE ZERO.
002740     05  WS-PROFIT-FACTOR        PIC S9(07)V99   VALUE ZERO.
002750     05  WS-ABS-GROSS-LOSS       PIC S9(11)V99   VALUE ZERO.
002760*
002770 01  ACCOUNT-TABLE.
002780     05  ACT-ENTRY OCCURS 500 TIMES INDEXED BY ACT-IDX.
002790         10  ACTT-ACCOUNT-ID     PIC 9(04).
002800         10  ACTT-ACTIVE-FLAG    PIC X(01).
002810     05  WS-ACCOUNT-COUNT        PIC 9(04) COMP  VALUE ZERO.
002820*
002830* 30-04-03  MKG REQ-0541  ACCOUNT TABLE NOW CHECKED AGAINST EACH  REQ-0541
002840*           TRADE AS IT IS LOADED - UNKNOWN OR INACTIVE ACCOUNTS
002850*           ARE COUNTED AND FLAGGED ON THE PORTFOLIO SUMMARY.
002860 77  WS-ACCT-FOUND-SW            PIC X(01)       VALUE 'N'.
002870     88  WS-ACCT-IS-FOUND                        VALUE 'Y'.
002880 77  WS-ACCT-EXCEPTION-COUNT     PIC 9(04) COMP  VALUE ZERO.
002890*
002900* REPORT LINE LAYOUTS
002910*
002920 01  RPT-TITLE-LINE.
002930     05  FILLER                  PIC X(28)
002940         VALUE 'TRADE-HISTORY DETAIL REPORT'.
002950     05  FILLER                  PIC X(142) VALUE SPACES.
002960 01  RPT-COLUMN-LINE.
002970     05  FILLER PIC X(10) VALUE 'SYMBOL'.
002980     05  FILLER PIC X(02) VALUE SPACES.
002990     05  FILLER PIC X(10) VALUE 'ENTRY-DATE'.
003000     05  FILLER PIC X(02) VALUE SPACES.
003010     05  FILLER PIC X(10) VALUE 'EXIT-DATE'.
003020     05  FILLER PIC X(02) VALUE SPACES.
003030     05  FILLER PIC X(08) VALUE 'QTY'.
003040     05  FILLER PIC X(02) VALUE SPACES.
003050     05  FILLER PIC X(11) VALUE 'ENTRY-PRICE'.
003060     05  FILLER PIC X(02) VALUE SPACES.
003070     05  FILLER PIC X(10) VALUE 'EXIT-PRICE'.
003080     05  FILLER PIC X(02) VALUE SPACES.
003090     05  FILLER PIC X(13) VALUE 'COST-BASIS'.
003100     05  FILLER PIC X(02) VALUE SPACES.
003110     05  FILLER PIC X(13) VALUE 'PROCEEDS'.
003120     05  FILLER PIC X(02) VALUE SPACES.
003130     05  FILLER PIC X(13) VALUE 'REALIZED-P/L'.
003140     05  FILLER PIC X(02) VALUE SPACES.
003150     05  FILLER PIC X(08) VALUE 'RET-PCT'.
003160     05  FILLER PIC X(02) VALUE SPACES.
003170     05  FILLER PIC X(08) VALUE 'HLD-DYS'.
003180     05  FILLER PIC X(02) VALUE SPACES.
003190     05  FILLER PIC X(04) VALUE 'TYPE'.
003200     05  FILLER PIC X(02) VALUE SPACES.
003210     05  FILLER PIC X(10) VALUE 'STRIKE'.
003220     05  FILLER PIC X(02) VALUE SPACES.
003230     05  FILLER PIC X(10) VALUE 'EXPIRY'.
003240     05  FILLER PIC X(06) VALUE SPACES.
003250 01  RPT-DETAIL-LINE.
003260     05  RD-SYMBOL               PIC X(10).
003270     05  FILLER                  PIC X(02) VALUE SPACES.
003280     05  RD-ENTRY-DATE           PIC X(10).
003290     05  FILLER                  PIC X(02) VALUE SPACES.
003300     05  RD-EXIT-DATE            PIC X(10).
003310     05  FILLER                  PIC X(02) VALUE SPACES.
003320     05  RD-QUANTITY             PIC ZZZ,ZZ9.
003330     05  FILLER                  PIC X(03) VALUE SPACES.
003340     05  RD-ENTRY-PRICE          PIC ZZZ,ZZ9.99.
003350     05  FILLER                  PIC X(02) VALUE SPACES.
003360     05  RD-EXIT-PRICE           PIC ZZZ,ZZ9.99.
003370     05  FILLER                  PIC X(01) VALUE SPACES.
003380     05  RD-COST-BASIS           PIC -Z,ZZZ,ZZ9.99.
003390     05  FILLER                  PIC X(01) VALUE SPACES.
003400     05  RD-PROCEEDS             PIC -Z,ZZZ,ZZ9.99.
003410     05  FILLER                  PIC X(01) VALUE SPACES.
003420     05  RD-REALIZED-PNL         PIC -Z,ZZZ,ZZ9.99.
003430     05  FILLER                  PIC X(01) VALUE SPACES.
003440     05  RD-RETURN-PCT           PIC -ZZ9.99.
003450     05  FILLER                  PIC X(02) VALUE SPACES.
003460     05  RD-HOLDING-DAYS         PIC -ZZ,ZZ9.
003470     05  FILLER                  PIC X(03) VALUE SPACES.
003480     05  RD-OPTION-TYPE          PIC X(04).
003490     05  FILLER                  PIC X(02) VALUE SPACES.
003500     05  RD-STRIKE               PIC ZZZ,ZZ9.99.
003510     05  FILLER                  PIC X(02) VALUE SPACES.
003520     05  RD-EXPIRY               PIC X(10).
003530     05  FILLER                  PIC X(12) VALUE SPACES.
003540 01  RPT-TOTAL-LINE.
003550     05  FILLER                  PIC X(38)
003560         VALUE 'GRAND TOTAL REALIZED P/L .......... '.
003570     05  RT-TOTAL-PNL            PIC -Z,ZZZ,ZZ9.99.
003580     05  FILLER                  PIC X(119) VALUE SPACES.
003590*
003600*-----------------------*
003610 PROCEDURE DIVISION.
003620*-----------------------*
003630*
003640 000-MAIN-CONTROL.
003650*
003660     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
003670     ACCEPT CURRENT-TIME FROM TIME.
003680*
003690     DISPLAY '========================================'.
003700     DISPLAY 'TRDPNL - TRADE PAIR MATCH AND P/L CALC'.
003710     DISPLAY 'RUN DATE ' WS-CURRENT-DATE-8.
003720     DISPLAY '========================================'.
003730*
003740     PERFORM 100-OPEN-FILES.
003750     PERFORM 200-LOAD-TRADE-TABLE.
003760     PERFORM 210-SORT-TRADE-TABLE.
003770     PERFORM 250-PRINT-REPORT-HEADINGS.
003780     PERFORM 300-PROCESS-SYMBOL-GROUPS
003790         VARYING WS-GRP-START FROM 1 BY 1
003800             UNTIL WS-GRP-START > WS-TRADE-COUNT.
003810     PERFORM 650-WRITE-GRAND-TOTAL.
003820     PERFORM 700-PRINT-PORTFOLIO-SUMMARY.
003830     PERFORM 900-CLOSE-FILES.
003840*
003850     STOP RUN.
003860*
003870 100-OPEN-FILES.
003880*
003890     OPEN INPUT  TRADE-FILE.
003900     OPEN INPUT  ACCOUNT-FILE.
003910     OPEN OUTPUT PNL-FILE.
003920     OPEN OUTPUT DETAIL-RPT.
003930*
003940     PERFORM 110-LOAD-ACCOUNT-TABLE
003950         UNTIL WS-ACTIN-EOF.
003960     CLOSE ACCOUNT-FILE.
003970*
003980 110-LOAD-ACCOUNT-TABLE.
003990*
004000     READ ACCOUNT-FILE
004010         AT END SET WS-ACTIN-EOF TO TRUE
004020         NOT AT END
004030             ADD 1 TO WS-ACCOUNT-COUNT
004040             SET ACT-IDX TO WS-ACCOUNT-COUNT
004050             MOVE ACT-ACCOUNT-ID   TO ACTT-ACCOUNT-ID(ACT-IDX)
004060             MOVE ACT-ACTIVE-FLAG  TO ACTT-ACTIVE-FLAG(ACT-IDX)
004070     END-READ.
004080*
004090 200-LOAD-TRADE-TABLE.
004100*
004110     READ TRADE-FILE
004120         AT END SET WS-TRDIN-EOF TO TRUE
004130     END-READ.
004140*
004150     PERFORM 220-LOAD-ONE-TRADE
004160         UNTIL WS-TRDIN-EOF.
004170*
004180 220-LOAD-ONE-TRADE.
004190*
004200     IF NOT TRD-STATUS-CANCELLED
004210         PERFORM 230-VALIDATE-TRADE-ACCOUNT
004220         ADD 1 TO WS-TRADE-COUNT
004230         SET TT-IDX TO WS-TRADE-COUNT
004240         MOVE TRD-SYMBOL       TO TT-SYMBOL(TT-IDX)
004250         MOVE TRD-ASSET-TYPE   TO TT-ASSET-TYPE(TT-IDX)
004260         MOVE TRD-TRADE-TYPE   TO TT-TRADE-TYPE(TT-IDX)
004270         MOVE TRD-QUANTITY     TO TT-QUANTITY(TT-IDX)
004280         MOVE TRD-PRICE        TO TT-PRICE(TT-IDX)
004290         MOVE TRD-COMMISSION   TO TT-COMMISSION(TT-IDX)
004300         MOVE TRD-TRADE-DATE   TO TT-TRADE-DATE(TT-IDX)
004310         MOVE TRD-TRADE-TIME   TO TT-TRADE-TIME(TT-IDX)
004320         MOVE TRD-STRATEGY     TO TT-STRATEGY(TT-IDX)
004330         MOVE TRD-STRIKE       TO TT-STRIKE(TT-IDX)
004340         MOVE TRD-EXPIRY       TO TT-EXPIRY(TT-IDX)
004350         MOVE TRD-OPTION-TYPE  TO TT-OPTION-TYPE(TT-IDX)
004360         MOVE TRD-MULTIPLIER   TO TT-MULTIPLIER(TT-IDX)
004370     END-IF.
004380*
004390*    ACCOUNT-ID ON THE TRADE MUST BE ON FILE AND MARKED ACTIVE -
004400*    A MISS IS COUNTED BUT DOES NOT STOP THE RUN (REQ-0541).
004410*
004420 230-VALIDATE-TRADE-ACCOUNT.
004430*
004440     SET WS-ACCT-FOUND-SW TO 'N'.
004450     SET ACT-IDX TO 1.
004460     PERFORM 235-SCAN-ONE-ACCOUNT
004470         VARYING ACT-IDX FROM 1 BY 1
004480             UNTIL ACT-IDX > WS-ACCOUNT-COUNT
004490                 OR WS-ACCT-IS-FOUND.
004500     IF NOT WS-ACCT-IS-FOUND
004510         ADD 1 TO WS-ACCT-EXCEPTION-COUNT
004520     END-IF.
004530*
004540 235-SCAN-ONE-ACCOUNT.
004550*
004560     IF ACTT-ACCOUNT-ID(ACT-IDX) = TRD-ACCOUNT-ID
004570         AND ACTT-ACTIVE-FLAG(ACT-IDX) = 'Y'
004580             SET WS-ACCT-IS-FOUND TO TRUE
004590     END-IF.
004600*
004610     READ TRADE-FILE
004620         AT END SET WS-TRDIN-EOF TO TRUE
004630     END-READ.
004640*
004650 210-SORT-TRADE-TABLE.
004660*
004670*    SIMPLE ASCENDING BUBBLE SORT ON SYMBOL, THEN TRADE-DATE,
004680*    THEN TRADE-TIME.  THE EXTRACT IS SUPPOSED TO ARRIVE IN
004690*    THIS ORDER ALREADY (REQ-0244) - THE SORT IS A SAFETY NET.    REQ-0244
004700*
004710     IF WS-TRADE-COUNT > 1
004720         PERFORM 212-SORT-OUTER-PASS
004730             VARYING WS-SORT-I FROM 1 BY 1
004740                 UNTIL WS-SORT-I >= WS-TRADE-COUNT
004750     END-IF.
004760*
004770 212-SORT-OUTER-PASS.
004780*
004790     COMPUTE WS-SORT-LIMIT = WS-TRADE-COUNT - WS-SORT-I.
004800     PERFORM 214-SORT-INNER-PASS
004810         VARYING WS-SORT-J FROM 1 BY 1
004820             UNTIL WS-SORT-J > WS-SORT-LIMIT.
004830*
004840 214-SORT-INNER-PASS.
004850*
004860     SET TT-SCAN TO WS-SORT-J.
004870     SET TT-SWP  TO WS-SORT-J.
004880     SET TT-SWP  UP BY 1.
004890     IF TT-SYMBOL(TT-SCAN) > TT-SYMBOL(TT-SWP)
004900     OR (TT-SYMBOL(TT-SCAN) = TT-SYMBOL(TT-SWP)
004910         AND TT-TRADE-DATE(TT-SCAN) >
004920             TT-TRADE-DATE(TT-SWP))
004930     OR (TT-SYMBOL(TT-SCAN) = TT-SYMBOL(TT-SWP)
004940         AND TT-TRADE-DATE(TT-SCAN) =
004950             TT-TRADE-DATE(TT-SWP)
004960         AND TT-TRADE-TIME(TT-SCAN) >
004970             TT-TRADE-TIME(TT-SWP))
004980         PERFORM 215-SWAP-TRADE-ENTRIES
004990     END-IF.
005000*
005010 215-SWAP-TRADE-ENTRIES.
005020*
005030     MOVE TRD-ENTRY(TT-SCAN)  TO WS-SWAP-ENTRY.
005040     MOVE TRD-ENTRY(TT-SWP)   TO TRD-ENTRY(TT-SCAN).
005050     MOVE WS-SWAP-ENTRY       TO TRD-ENTRY(TT-SWP).
005060*
005070 250-PRINT-REPORT-HEADINGS.
005080*
005090     WRITE DETAIL-LINE FROM RPT-TITLE-LINE.
005100     WRITE DETAIL-LINE FROM RPT-COLUMN-LINE.
005110*
005120 300-PROCESS-SYMBOL-GROUPS.
005130*
005140*    WS-GRP-START WALKS THE SORTED TABLE.  FIND THE END OF THE
005150*    CURRENT SYMBOL RUN, THEN MATCH THAT GROUP AND STEP PAST IT.
005160*
005170     MOVE WS-GRP-START TO WS-GRP-END.
005180     PERFORM 305-FIND-GROUP-END
005190         UNTIL WS-GRP-END >= WS-TRADE-COUNT
005200          OR   TT-SYMBOL(WS-GRP-END + 1)
005210                   NOT = TT-SYMBOL(WS-GRP-START).
005220*
005230     PERFORM 310-MATCH-SYMBOL-PAIRS.
005240*
005250     MOVE WS-GRP-END TO WS-GRP-START.
005260*
005270 305-FIND-GROUP-END.
005280*
005290     ADD 1 TO WS-GRP-END.
005300*
005310 310-MATCH-SYMBOL-PAIRS.
005320*
005330     MOVE ZERO TO WS-NUM-BUYS WS-NUM-SELLS.
005340*
005350     PERFORM 312-CLASSIFY-ONE-TRADE
005360         VARYING TT-IDX FROM WS-GRP-START BY 1
005370             UNTIL TT-IDX > WS-GRP-END.
005380*
005390     PERFORM 315-MATCH-ONE-PAIR
005400         VARYING WS-PAIR-SUB FROM 1 BY 1
005410             UNTIL WS-PAIR-SUB > WS-NUM-BUYS
005420                OR WS-PAIR-SUB > WS-NUM-SELLS.
005430*
005440*    ANY LEFTOVER LONG-OPTION BUYS PAST EXPIRY EXPIRE WORTHLESS.
005450*    WS-EXP-START RUNS PAST WS-NUM-BUYS WHEN THERE ARE NO
005460*    LEFTOVER BUYS, SO 318 SIMPLY PERFORMS ZERO TIMES THEN.
005470*
005480     COMPUTE WS-EXP-START = WS-NUM-SELLS + 1.
005490     PERFORM 318-CHECK-ONE-EXPIRY
005500         VARYING WS-PAIR-SUB FROM WS-EXP-START BY 1
005510             UNTIL WS-PAIR-SUB > WS-NUM-BUYS.
005520*
005530 312-CLASSIFY-ONE-TRADE.
005540*
005550     EVALUATE TRUE
005560         WHEN TT-TRADE-TYPE(TT-IDX) = 'B '
005570         WHEN TT-TRADE-TYPE(TT-IDX) = 'BO'
005580         WHEN TT-TRADE-TYPE(TT-IDX) = 'BC'
005590             ADD 1 TO WS-NUM-BUYS
005600             MOVE TT-IDX TO BUY-IDX(WS-NUM-BUYS)
005610         WHEN TT-TRADE-TYPE(TT-IDX) = 'S '
005620         WHEN TT-TRADE-TYPE(TT-IDX) = 'SC'
005630         WHEN TT-TRADE-TYPE(TT-IDX) = 'SO'
005640             ADD 1 TO WS-NUM-SELLS
005650             MOVE TT-IDX TO SELL-IDX(WS-NUM-SELLS)
005660     END-EVALUATE.
005670*
005680 315-MATCH-ONE-PAIR.
005690*
005700     MOVE BUY-IDX(WS-PAIR-SUB)  TO WS-BUY-ENTRY.
005710     MOVE SELL-IDX(WS-PAIR-SUB) TO WS-SELL-ENTRY.
005720     SET TT-IDX  TO WS-BUY-ENTRY.
005730     SET TT-SCAN TO WS-SELL-ENTRY.
005740     PERFORM 320-CALCULATE-PAIR-PNL.
005750*
005760 318-CHECK-ONE-EXPIRY.
005770*
005780     MOVE BUY-IDX(WS-PAIR-SUB) TO WS-BUY-ENTRY.
005790     SET TT-IDX TO WS-BUY-ENTRY.
005800     IF TT-ASSET-TYPE(TT-IDX) = 'O'
005810         AND TT-TRADE-TYPE(TT-IDX) = 'BO'
005820         AND TT-EXPIRY(TT-IDX) <= WS-CURRENT-DATE-8
005830         AND TT-EXPIRY(TT-IDX) > ZERO
005840         PERFORM 420-CALCULATE-EXPIRY-PNL
005850     END-IF.
005860*
005870 320-CALCULATE-PAIR-PNL.
005880*
005890     EVALUATE TT-ASSET-TYPE(TT-IDX)
005900         WHEN 'S'
005910             PERFORM 400-CALCULATE-STOCK-PNL
005920         WHEN 'O'
005930             PERFORM 410-CALCULATE-OPTION-PNL
005940     END-EVALUATE.
005950*
005960     PERFORM 500-WRITE-PNL-RESULT.
005970*
005980 400-CALCULATE-STOCK-PNL.
005990*
006000*    BUY LEG IS TT-IDX, SELL LEG IS TT-SCAN.  MATCHED QUANTITY
006010*    IS THE SELL LEG'S QUANTITY (REQ-0331).                       REQ-0331
006020*
006030     MOVE TT-QUANTITY(TT-SCAN)  TO WR-QUANTITY.
006040     MOVE TT-PRICE(TT-IDX)      TO WR-ENTRY-PRICE.
006050     MOVE TT-PRICE(TT-SCAN)     TO WR-EXIT-PRICE.
006060     MOVE TT-TRADE-DATE(TT-IDX) TO WR-ENTRY-DATE.
006070     MOVE TT-TRADE-DATE(TT-SCAN) TO WR-EXIT-DATE.
006080*
006090     COMPUTE WS-BUY-COMM-PER-UNIT ROUNDED =
006100         TT-COMMISSION(TT-IDX) / TT-QUANTITY(TT-IDX).
006110     COMPUTE WS-SELL-COMM-PER-UNIT ROUNDED =
006120         TT-COMMISSION(TT-SCAN) / TT-QUANTITY(TT-SCAN).
006130*
006140     COMPUTE WR-COST-BASIS ROUNDED =
006150         (TT-PRICE(TT-IDX) + WS-BUY-COMM-PER-UNIT) *
006160             WR-QUANTITY.
006170     COMPUTE WR-PROCEEDS ROUNDED =
006180         (TT-PRICE(TT-SCAN) - WS-SELL-COMM-PER-UNIT) *
006190             WR-QUANTITY.
006200*
006210     PERFORM 430-FINISH-PAIR-RESULT.
006220*
006230 410-CALCULATE-OPTION-PNL.
006240*
006250*    SAME AS 400, BUT THE PER-CONTRACT COST INCLUDES THE
006260*    CONTRACT MULTIPLIER (REQ-0119).                              REQ-0119
006270*
006280     MOVE TT-QUANTITY(TT-SCAN)  TO WR-QUANTITY.
006290     MOVE TT-PRICE(TT-IDX)      TO WR-ENTRY-PRICE.
006300     MOVE TT-PRICE(TT-SCAN)     TO WR-EXIT-PRICE.
006310     MOVE TT-TRADE-DATE(TT-IDX) TO WR-ENTRY-DATE.
006320     MOVE TT-TRADE-DATE(TT-SCAN) TO WR-EXIT-DATE.
006330*
006340     COMPUTE WS-BUY-COMM-PER-UNIT ROUNDED =
006350         TT-COMMISSION(TT-IDX) / TT-QUANTITY(TT-IDX).
006360     COMPUTE WS-SELL-COMM-PER-UNIT ROUNDED =
006370         TT-COMMISSION(TT-SCAN) / TT-QUANTITY(TT-SCAN).
006380*
006390     COMPUTE WS-COST-PER-UNIT ROUNDED =
006400         (TT-PRICE(TT-IDX) * TT-MULTIPLIER(TT-IDX)) +
006410             WS-BUY-COMM-PER-UNIT.
006420     COMPUTE WS-PROCEEDS-PER-UNIT ROUNDED =
006430         (TT-PRICE(TT-SCAN) * TT-MULTIPLIER(TT-SCAN)) -
006440             WS-SELL-COMM-PER-UNIT.
006450*
006460     COMPUTE WR-COST-BASIS ROUNDED =
006470         WS-COST-PER-UNIT * WR-QUANTITY.
006480     COMPUTE WR-PROCEEDS ROUNDED =
006490         WS-PROCEEDS-PER-UNIT * WR-QUANTITY.
006500*
006510     PERFORM 430-FINISH-PAIR-RESULT.
006520*
006530 420-CALCULATE-EXPIRY-PNL.
006540*
006550*    OPTION BOUGHT TO OPEN, NEVER CLOSED, EXPIRED WORTHLESS.
006560*
006570     MOVE TT-QUANTITY(TT-IDX)   TO WR-QUANTITY.
006580     MOVE TT-PRICE(TT-IDX)      TO WR-ENTRY-PRICE.
006590     MOVE ZERO                  TO WR-EXIT-PRICE.
006600     MOVE TT-TRADE-DATE(TT-IDX) TO WR-ENTRY-DATE.
006610     MOVE TT-EXPIRY(TT-IDX)     TO WR-EXIT-DATE.
006620*
006630     COMPUTE WR-COST-BASIS ROUNDED =
006640         (TT-PRICE(TT-IDX) * TT-QUANTITY(TT-IDX) *
006650             TT-MULTIPLIER(TT-IDX)) + TT-COMMISSION(TT-IDX).
006660     MOVE ZERO TO WR-PROCEEDS.
006670     COMPUTE WR-REALIZED-PNL = ZERO - WR-COST-BASIS.
006680     MOVE -100.00 TO WR-RETURN-PCT.
006690     PERFORM 800-CALCULATE-HOLDING-DAYS THRU 800-EXIT.
006700*
006710     PERFORM 500-WRITE-PNL-RESULT.
006720*
006730 430-FINISH-PAIR-RESULT.
006740*
006750     COMPUTE WR-REALIZED-PNL ROUNDED =
006760         WR-PROCEEDS - WR-COST-BASIS.
006770*
006780     IF WR-COST-BASIS = ZERO
006790         MOVE ZERO TO WR-RETURN-PCT
006800     ELSE
006810         COMPUTE WR-RETURN-PCT ROUNDED =
006820             (WR-REALIZED-PNL / WR-COST-BASIS) * 100
006830     END-IF.
006840*
006850     PERFORM 800-CALCULATE-HOLDING-DAYS THRU 800-EXIT.
006860*
006870 500-WRITE-PNL-RESULT.
006880*
006890     MOVE TT-SYMBOL(TT-IDX)      TO PNL-SYMBOL.
006900     MOVE TT-ASSET-TYPE(TT-IDX)  TO PNL-ASSET-TYPE.
006910     MOVE WR-QUANTITY            TO PNL-QUANTITY.
006920     MOVE WR-ENTRY-PRICE         TO PNL-ENTRY-PRICE.
006930     MOVE WR-EXIT-PRICE          TO PNL-EXIT-PRICE.
006940     MOVE WR-ENTRY-DATE          TO PNL-ENTRY-DATE.
006950     MOVE WR-EXIT-DATE           TO PNL-EXIT-DATE.
006960     MOVE WR-COST-BASIS          TO PNL-COST-BASIS.
006970     MOVE WR-PROCEEDS            TO PNL-PROCEEDS.
006980     MOVE WR-REALIZED-PNL        TO PNL-REALIZED-PNL.
006990     MOVE WR-RETURN-PCT          TO PNL-RETURN-PCT.
007000     MOVE WR-HOLDING-DAYS        TO PNL-HOLDING-DAYS.
007010     MOVE TT-STRATEGY(TT-IDX)    TO PNL-STRATEGY.
007020     MOVE TT-OPTION-TYPE(TT-IDX) TO PNL-OPTION-TYPE.
007030     MOVE TT-STRIKE(TT-IDX)      TO PNL-STRIKE.
007040     MOVE TT-EXPIRY(TT-IDX)      TO PNL-EXPIRY.
007050     MOVE SPACES                 TO FILLER OF PNL-RECORD.
007060*
007070     WRITE PNL-RECORD.
007080     ADD 1 TO WS-PNL-WRITE-COUNT.
007090*
007100     ADD WR-REALIZED-PNL TO WS-TOTAL-PNL.
007110     ADD 1 TO WS-RESULT-COUNT.
007120     IF WR-REALIZED-PNL > ZERO
007130         ADD 1 TO WS-WIN-COUNT
007140         ADD WR-REALIZED-PNL TO WS-GROSS-PROFIT
007150         IF WR-REALIZED-PNL > WS-LARGEST-WIN
007160             MOVE WR-REALIZED-PNL TO WS-LARGEST-WIN
007170         END-IF
007180     ELSE
007190         IF WR-REALIZED-PNL < ZERO
007200             ADD 1 TO WS-LOSS-COUNT
007210             ADD WR-REALIZED-PNL TO WS-GROSS-LOSS
007220             IF WR-REALIZED-PNL < WS-LARGEST-LOSS
007230                 MOVE WR-REALIZED-PNL TO WS-LARGEST-LOSS
007240             END-IF
007250         END-IF
007260     END-IF.
007270*
007280     PERFORM 600-WRITE-DETAIL-REPORT-LINE.
007290*
007300 600-WRITE-DETAIL-REPORT-LINE.
007310*
007320     MOVE PNL-SYMBOL             TO RD-SYMBOL.
007330     MOVE WR-QUANTITY            TO RD-QUANTITY.
007340     MOVE WR-ENTRY-PRICE         TO RD-ENTRY-PRICE.
007350     MOVE WR-EXIT-PRICE          TO RD-EXIT-PRICE.
007360     MOVE WR-COST-BASIS          TO RD-COST-BASIS.
007370     MOVE WR-PROCEEDS            TO RD-PROCEEDS.
007380     MOVE WR-REALIZED-PNL        TO RD-REALIZED-PNL.
007390     MOVE WR-RETURN-PCT          TO RD-RETURN-PCT.
007400     MOVE WR-HOLDING-DAYS        TO RD-HOLDING-DAYS.
007410     PERFORM 610-EDIT-DATE-ENTRY.
007420     PERFORM 620-EDIT-DATE-EXIT.
007430     PERFORM 630-EDIT-OPTION-COLUMNS.
007440*
007450     WRITE DETAIL-LINE FROM RPT-DETAIL-LINE.
007460     ADD 1 TO WS-RPT-LINE-COUNT.
007470*
007480 610-EDIT-DATE-ENTRY.
007490*
007500     STRING WR-ENTRY-DATE(1:4) '-' WR-ENTRY-DATE(5:2) '-'
007510            WR-ENTRY-DATE(7:2)
007520         DELIMITED BY SIZE INTO RD-ENTRY-DATE.
007530*
007540 620-EDIT-DATE-EXIT.
007550*
007560     STRING WR-EXIT-DATE(1:4) '-' WR-EXIT-DATE(5:2) '-'
007570            WR-EXIT-DATE(7:2)
007580         DELIMITED BY SIZE INTO RD-EXIT-DATE.
007590*
007600* 12-01-05  RPK REQ-0588  OPTION COLUMNS ARE BLANK FOR A STOCK    REQ-0588
007610*           ROW - PNL-OPTION-TYPE IS SPACE FOR STOCK, 'C'/'P'
007620*           FOR AN OPTION - SAME TEST DRIVES ALL THREE COLUMNS.
007630 630-EDIT-OPTION-COLUMNS.
007640*
007650     IF PNL-OPTION-TYPE = 'C' OR PNL-OPTION-TYPE = 'P'
007660         MOVE PNL-OPTION-TYPE    TO RD-OPTION-TYPE
007670         MOVE PNL-STRIKE         TO RD-STRIKE
007680         STRING PNL-EXPIRY(1:4) '-' PNL-EXPIRY(5:2) '-'
007690                PNL-EXPIRY(7:2)
007700             DELIMITED BY SIZE INTO RD-EXPIRY
007710     ELSE
007720         MOVE SPACES             TO RD-OPTION-TYPE
007730         MOVE ZERO               TO RD-STRIKE
007740         MOVE SPACES             TO RD-EXPIRY
007750     END-IF.
007760*
007770 650-WRITE-GRAND-TOTAL.
007780*
007790     MOVE WS-TOTAL-PNL TO RT-TOTAL-PNL.
007800     WRITE DETAIL-LINE FROM RPT-TOTAL-LINE.
007810*
007820 700-PRINT-PORTFOLIO-SUMMARY.
007830*
007840     PERFORM 710-CALCULATE-TRADE-STATS.
007850*
007860     DISPLAY ' '.
007870     DISPLAY '---------- PORTFOLIO SUMMARY -----------'.
007880     DISPLAY 'TOTAL TRADES MATCHED . . . : ' WS-RESULT-COUNT.
007890     DISPLAY 'TOTAL REALIZED P/L . . . . : ' WS-TOTAL-PNL.
007900     DISPLAY 'WIN RATE (PCT) . . . . . . : ' WS-WIN-RATE.
007910     DISPLAY 'AVERAGE WIN. . . . . . . . : ' WS-AVG-WIN.
007920     DISPLAY 'AVERAGE LOSS . . . . . . . : ' WS-AVG-LOSS.
007930     DISPLAY 'LARGEST WIN. . . . . . . . : ' WS-LARGEST-WIN.
007940     DISPLAY 'LARGEST LOSS . . . . . . . : ' WS-LARGEST-LOSS.
007950     DISPLAY 'PROFIT FACTOR. . . . . . . : ' WS-PROFIT-FACTOR.
007960     DISPLAY 'UNKNOWN/INACTIVE ACCOUNT TRD: ' WS-ACCT-EXCEPTION-COUNT.
007970     DISPLAY '-----------------------------------------'.
007980*
007990 710-CALCULATE-TRADE-STATS.
008000*
008010     IF WS-RESULT-COUNT = ZERO
008020         MOVE ZERO TO WS-WIN-RATE
008030     ELSE
008040         COMPUTE WS-WIN-RATE ROUNDED =
008050             (WS-WIN-COUNT / WS-RESULT-COUNT) * 100
008060     END-IF.
008070*
008080     IF WS-WIN-COUNT = ZERO
008090         MOVE ZERO TO WS-AVG-WIN
008100     ELSE
008110         COMPUTE WS-AVG-WIN ROUNDED =
008120             WS-GROSS-PROFIT / WS-WIN-COUNT
008130     END-IF.
008140*
008150     IF WS-LOSS-COUNT = ZERO
008160         MOVE ZERO TO WS-AVG-LOSS
008170     ELSE
008180         COMPUTE WS-AVG-LOSS ROUNDED =
008190             WS-GROSS-LOSS / WS-LOSS-COUNT
008200     END-IF.
008210*
008220     IF WS-GROSS-LOSS = ZERO
008230         MOVE ZERO TO WS-PROFIT-FACTOR
008240     ELSE
008250         COMPUTE WS-ABS-GROSS-LOSS = WS-GROSS-LOSS * -1
008260         COMPUTE WS-PROFIT-FACTOR ROUNDED =
008270             WS-GROSS-PROFIT / WS-ABS-GROSS-LOSS
008280     END-IF.
008290*
008300*    HOLDING-DAYS IS THE DIFFERENCE BETWEEN TWO CIVIL-CALENDAR
008310*    DAY NUMBERS - NO DATE INTRINSIC FUNCTION IS USED.  EACH
008320*    CALL WORKS OFF WR-ENTRY-DATE/WR-EXIT-DATE OF THE PAIR
008330*    RESULT CURRENTLY BEING FINISHED.
008340*
008350 800-CALCULATE-HOLDING-DAYS.
008360*
008370     MOVE WR-ENTRY-DATE-YYYY TO DN-YEAR.
008380     MOVE WR-ENTRY-DATE-MM   TO DN-MONTH.
008390     MOVE WR-ENTRY-DATE-DD   TO DN-DAY.
008400     PERFORM 810-CALC-DAY-NUMBER THRU 810-EXIT.
008410     MOVE DN-RESULT TO WS-ENTRY-DAYNUM.
008420*
008430     MOVE WR-EXIT-DATE-YYYY  TO DN-YEAR.
008440     MOVE WR-EXIT-DATE-MM    TO DN-MONTH.
008450     MOVE WR-EXIT-DATE-DD    TO DN-DAY.
008460     PERFORM 810-CALC-DAY-NUMBER THRU 810-EXIT.
008470     MOVE DN-RESULT TO WS-EXIT-DAYNUM.
008480*
008490     COMPUTE WR-HOLDING-DAYS = WS-EXIT-DAYNUM - WS-ENTRY-DAYNUM.
008500*
008510 800-EXIT.
008520     EXIT.
008530*
008540*    DN-YEAR/DN-MONTH/DN-DAY IN, DN-RESULT OUT.  ORDINARY LEAP
008550*    YEAR RULE (DIV BY 4, NOT BY 100 UNLESS ALSO BY 400) WORKED
008560*    OUT WITH REMAINDER CHECKS SO NO FUNCTION VERB IS NEEDED.
008570*
008580 810-CALC-DAY-NUMBER.
008590*
008600     COMPUTE DN-TEMP1 = DN-YEAR * 365.
008610     COMPUTE DN-TEMP2 = DN-YEAR / 4.
008620     COMPUTE DN-TEMP3 = DN-YEAR / 100.
008630     COMPUTE DN-TEMP4 = DN-YEAR / 400.
008640*
008650     COMPUTE DN-CHK4   = DN-YEAR - ((DN-YEAR / 4)   * 4).
008660     COMPUTE DN-CHK100 = DN-YEAR - ((DN-YEAR / 100) * 100).
008670     COMPUTE DN-CHK400 = DN-YEAR - ((DN-YEAR / 400) * 400).
008680*
008690     MOVE ZERO TO DN-LEAP-ADJ.
008700     IF DN-CHK4 = ZERO AND (DN-CHK100 NOT = ZERO
008710                             OR DN-CHK400 = ZERO)
008720         IF DN-MONTH > 2
008730             MOVE 1 TO DN-LEAP-ADJ
008740         END-IF
008750     END-IF.
008760*
008770     COMPUTE DN-RESULT = DN-TEMP1 + DN-TEMP2 - DN-TEMP3
008780         + DN-TEMP4 + CUM-DAYS-ENTRY(DN-MONTH) + DN-DAY
008790         + DN-LEAP-ADJ.
008800*
008810 810-EXIT.
008820     EXIT.
008830*
008840 900-CLOSE-FILES.
008850*
008860     CLOSE TRADE-FILE.
008870     CLOSE PNL-FILE.
008880     CLOSE DETAIL-RPT.

000100******************************************************************
000110* Author: SANDEEP PRAJAPATI
000120* Date: 19-09-1991
000130* Purpose: GROUP CLOSED AND OPEN LOTS BY STRATEGY TAG AND REPORT
000140*        : WIN RATE, TOTAL AND AVERAGE P/L, BEST/WORST/MOST-USED
000150*        : STRATEGY FOR THE RUN.  DERIVED FROM THE OLD SALES TAX
000160*        : CALCULATOR - SAME RUNNING-TABLE-OF-TWO IDIOM, NOW
000170*        : CARRYING A GROWING TABLE OF STRATEGY TOTALS INSTEAD
000180*        : OF A TWO-DEEP SALES HISTORY.
000190* Tectonics: COBC
000200******************************************************************
000210*-----------------------*
000220 IDENTIFICATION DIVISION.
000230*-----------------------*
000240 PROGRAM-ID.    TRDSTR.
000250 AUTHOR.        SANDEEP PRAJAPATI.
000260 INSTALLATION.  MERIDIAN BROKERAGE SERVICES - DATA PROCESSING.
000270 DATE-WRITTEN.  19-09-1991.
000280 DATE-COMPILED.
000290 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000300*
000310******************************************************************
000320* CHANGE LOG                                                    *
000330******************************************************************
000340* 19-09-91  SP  REQ-0273  ORIGINAL PROGRAM - REALIZED P/L ONLY,  *REQ-0273
000350*                         GROUPED BY STRATEGY TAG.               *
000360* 07-04-93  RPK REQ-0329  UNREALIZED P/L FROM THE OPEN POSITION  *REQ-0329
000370*                         FILE FOLDED INTO THE PER-SYMBOL TOTAL. *
000380* 22-11-94  RPK REQ-0347  BLANK STRATEGY TAG NOW REPORTS AS      *REQ-0347
000390*                         "UNTAGGED" INSTEAD OF A BLANK LINE.    *
000400* 18-08-98  TJH Y2K-0009  YEAR 2000 REVIEW - NO DATE FIELDS      *Y2K-0009
000410*                         COMPARED IN THIS PROGRAM.  NO CHANGE.  *
000420* 09-02-99  TJH Y2K-0009  Y2K CERTIFICATION SIGNED OFF.          *Y2K-0009
000430* 15-07-00  MKG REQ-0479  BEST/WORST/MOST-USED STRATEGY LINES    *REQ-0479
000440*                         ADDED TO THE BOTTOM OF THE REPORT.     *
000450* 14-02-02  MKG REQ-0533  DISPLAY-NAME TITLE-CASE ROUTINE ADDED  *REQ-0533
000460*                         SO REPORT SHOWS "COVERED CALL" RATHER  *
000470*                         THAN THE RAW TAG "COVERED_CALL".       *
000480* 12-01-05  RPK REQ-0589  BEST WIN RATE AND POSITIVE-STRATEGY    *REQ-0589
000490*                         COUNT WERE BEING WORKED OUT BUT NEVER  *
000500*                         PRINTED - ADDED TO THE SUMMARY LINE.   *
000510*                         REPORT WIDENED FROM 132 TO 160 BYTES.  *
000520* 12-01-05  RPK REQ-0590  PARA 200 WAS ADDING EACH NEW P/L       *REQ-0590
000530*                         RESULT ONTO THE SYMBOL ROW INSTEAD OF  *
000540*                         REPLACING IT - A SYMBOL TRADED TWICE   *
000550*                         UNDER ONE STRATEGY WAS DOUBLE-COUNTED. *
000560*                         CHANGED ADD TO MOVE - ONE ROW, ONE     *
000570*                         RESULT, LATEST WINS.                  *
000580******************************************************************
000590*-----------------------*
000600 ENVIRONMENT DIVISION.
000610*-----------------------*
000620 CONFIGURATION SECTION.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM.
000650*
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680*
000690     SELECT POSITION-FILE ASSIGN TO POSIN
000700         ORGANIZATION IS SEQUENTIAL
000710         ACCESS IS SEQUENTIAL
000720         FILE STATUS  IS  WS-POSIN-STATUS.
000730*
000740     SELECT PNL-FILE ASSIGN TO PNLIN
000750         ORGANIZATION IS SEQUENTIAL
000760         ACCESS IS SEQUENTIAL
000770         FILE STATUS  IS  WS-PNLIN-STATUS.
000780*
000790     SELECT STRATEGY-RPT ASSIGN TO TRDSRP
000800         ORGANIZATION IS SEQUENTIAL
000810         ACCESS IS SEQUENTIAL
000820         FILE STATUS  IS  WS-TRDSRP-STATUS.
000830*
000840*-----------------------*
000850 DATA DIVISION.
000860*-----------------------*
000870 FILE SECTION.
000880*
000890 FD  POSITION-FILE RECORDING MODE F.
000900 COPY POSREC.
000910*
000920 FD  PNL-FILE RECORDING MODE F.
000930 COPY PNLREC.
000940*
000950 FD  STRATEGY-RPT
000960     LABEL RECORD IS OMITTED
000970     RECORD CONTAINS 160 CHARACTERS.
000980 01  STRATEGY-LINE                PIC X(160).
000990*
001000 WORKING-STORAGE SECTION.
001010*
001020 01  WS-FILE-STATUSES.
001030     05  WS-POSIN-STATUS         PIC X(02) VALUE SPACES.
001040     05  WS-PNLIN-STATUS         PIC X(02) VALUE SPACES.
001050     05  WS-TRDSRP-STATUS        PIC X(02) VALUE SPACES.
001060*
001070 01  WS-SWITCHES.
001080     05  WS-POSIN-EOF-SW         PIC X(01) VALUE 'N'.
001090         88  WS-POSIN-EOF                  VALUE 'Y'.
001100     05  WS-PNLIN-EOF-SW         PIC X(01) VALUE 'N'.
001110         88  WS-PNLIN-EOF                  VALUE 'Y'.
001120*
001130 77  WS-SYM-FOUND-SW             PIC X(01) VALUE 'N'.
001140     88  WS-SYM-FOUND                      VALUE 'Y'.
001150 77  WS-STRAT-FOUND-SW           PIC X(01) VALUE 'N'.
001160     88  WS-STRAT-FOUND                    VALUE 'Y'.
001170*
001180* OPEN-POSITION UNREALIZED TABLE, KEYED BY SYMBOL.
001190*
001200 01  POS-TABLE.
001210     05  PT-ENTRY OCCURS 2000 TIMES INDEXED BY PT-IDX.
001220         10  PT-SYMBOL           PIC X(10).
001230         10  PT-UNREALIZED-PNL   PIC S9(09)V99.
001240*
001250* PER-SYMBOL TOTAL TABLE - ONE ROW PER DISTINCT SYMBOL SEEN ON
001260* THE PNL FILE, CARRYING THE STRATEGY TAG OF THE FIRST RESULT
001270* FOUND FOR THAT SYMBOL AND ITS REALIZED P/L (LATEST RESULT WINS
001280* IF A SYMBOL CLOSES MORE THAN ONCE - REQ-0590) PLUS ANY OPEN-  REQ-0590
001290* POSITION UNREALIZED P/L FOLDED IN BY PARA 230 (REQ-0273,        REQ-0273
001300* REQ-0329).                                                     REQ-0329
001310*
001320 01  SYMBOL-TABLE.
001330     05  SY-ENTRY OCCURS 2000 TIMES INDEXED BY SY-IDX.
001340         10  SY-SYMBOL           PIC X(10).
001350         10  SY-STRATEGY         PIC X(20).
001360         10  SY-TOTAL-PNL        PIC S9(09)V99.
001370*
001380* REDEFINITION OF ONE SYMBOL ROW FOR THE OLD ABEND-DUMP HABIT -
001390* A DUMP OF THE TABLE PRINTS AS ONE STRAIGHT ALPHANUMERIC FIELD.
001400*
001410     05  FILLER REDEFINES SY-ENTRY.
001420         10  FILLER OCCURS 2000 TIMES PIC X(41).
001430*
001440* PER-STRATEGY STATISTICS TABLE.
001450*
001460 01  STRATEGY-STAT-TABLE.
001470     05  ST-ENTRY OCCURS 100 TIMES INDEXED BY ST-IDX, ST-IDX2.
001480         10  ST-STRATEGY-TAG     PIC X(20).
001490         10  ST-TOTAL-TRADES     PIC 9(05)     COMP.
001500         10  ST-WINS             PIC 9(05)     COMP.
001510         10  ST-LOSSES           PIC 9(05)     COMP.
001520         10  ST-TOTAL-PNL        PIC S9(09)V99.
001530         10  ST-AVERAGE-PNL      PIC S9(09)V99.
001540         10  ST-MAX-WIN          PIC S9(09)V99.
001550         10  ST-MAX-LOSS         PIC S9(09)V99.
001560         10  ST-WIN-RATE         PIC S9(03)V99.
001570*
001580 01  WS-SUBSCRIPTS               COMP.
001590     05  WS-POS-COUNT            PIC 9(04).
001600     05  WS-SYMBOL-COUNT         PIC 9(04).
001610     05  WS-STRATEGY-COUNT       PIC 9(03).
001620     05  WS-SORT-I               PIC 9(03).
001630     05  WS-SORT-J               PIC 9(03).
001640     05  WS-SORT-LIMIT           PIC 9(03).
001650     05  WS-BEST-IDX             PIC 9(03).
001660     05  WS-MOST-USED-IDX        PIC 9(03).
001670     05  WS-CHAR-SUB             PIC 9(02).
001680     05  WS-ALPHA-SUB            PIC 9(02).
001690*
001700 77  WS-SWAP-STRATEGY-ROW        PIC X(56).
001710*
001720 01  WS-QUANTITY-WORK.
001730     05  WS-SIGNED-QUANTITY      PIC S9(07).
001740     05  WS-QUANTITY-DIGITS REDEFINES WS-SIGNED-QUANTITY
001750                                 PIC 9(07).
001760     05  WS-ABS-QUANTITY         PIC 9(07).
001770*
001780 01  WS-VALUATION-WORK.
001790     05  WS-UNREALIZED-PNL       PIC S9(09)V99.
001800*
001810 01  WS-SUMMARY-FIGURES.
001820     05  WS-WIN-RATE-SUM         PIC S9(07)V99 VALUE ZERO.
001830     05  WS-AVERAGE-WIN-RATE     PIC S9(03)V99 VALUE ZERO.
001840     05  WS-BEST-WIN-RATE        PIC S9(03)V99 VALUE ZERO.
001850     05  WS-POSITIVE-COUNT       PIC 9(03)     VALUE ZERO COMP.
001860*
001870* TITLE-CASE WORK AREA FOR THE DISPLAY-NAME ROUTINE (REQ-0533).   REQ-0533
001880* NO FUNCTION UPPER-CASE/LOWER-CASE VERB IS CARRIED ON THIS
001890* COMPILER, SO THE CASE FLIP IS DONE BY TABLE LOOKUP.
001900*
001910 01  WS-UPPER-ALPHA-LIT          PIC X(26)
001920     VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001930 01  WS-UPPER-ALPHA REDEFINES WS-UPPER-ALPHA-LIT.
001940     05  WS-UPPER-CHAR           OCCURS 26 TIMES PIC X(01).
001950 01  WS-LOWER-ALPHA-LIT          PIC X(26)
001960     VALUE 'abcdefghijklmnopqrstuvwxyz'.
001970 01  WS-LOWER-ALPHA REDEFINES WS-LOWER-ALPHA-LIT.
001980     05  WS-LOWER-CHAR           OCCURS 26 TIMES PIC X(01).
001990*
002000 01  WS-DISPLAY-NAME-WORK.
002010     05  WS-SOURCE-TAG           PIC X(20).
002020     05  WS-TARGET-NAME          PIC X(20).
002030     05  WS-NEW-WORD-SW          PIC X(01) VALUE 'Y'.
002040         88  WS-NEW-WORD                   VALUE 'Y'.
002050     05  WS-ONE-CHAR             PIC X(01).
002060     05  WS-ALPHA-INDEX          PIC 9(02) COMP VALUE ZERO.
002070*
002080* REPORT LINE LAYOUTS
002090*
002100 01  RPT-TITLE-LINE.
002110     05  FILLER          PIC X(28) VALUE 'STRATEGY PERFORMANCE REPORT'.
002120     05  FILLER                  PIC X(104) VALUE SPACES.
002130 01  RPT-COLUMN-LINE.
002140     05  FILLER                  PIC X(21) VALUE 'STRATEGY'.
002150     05  FILLER                  PIC X(09) VALUE 'TRADES'.
002160     05  FILLER                  PIC X(08) VALUE 'WINS'.
002170     05  FILLER                  PIC X(08) VALUE 'LOSSES'.
002180     05  FILLER                  PIC X(10) VALUE 'WIN-RATE'.
002190     05  FILLER                  PIC X(14) VALUE 'TOTAL-PNL'.
002200     05  FILLER                  PIC X(14) VALUE 'AVG-PNL'.
002210     05  FILLER                  PIC X(48) VALUE SPACES.
002220 01  RPT-DETAIL-LINE.
002230     05  RD-STRATEGY-NAME        PIC X(21).
002240     05  RD-TRADES               PIC ZZZ,ZZ9.
002250     05  FILLER                  PIC X(02) VALUE SPACES.
002260     05  RD-WINS                 PIC ZZ,ZZ9.
002270     05  FILLER                  PIC X(02) VALUE SPACES.
002280     05  RD-LOSSES               PIC ZZ,ZZ9.
002290     05  FILLER                  PIC X(02) VALUE SPACES.
002300     05  RD-WIN-RATE             PIC ZZ9.99.
002310     05  FILLER                  PIC X(01) VALUE '%'.
002320     05  FILLER                  PIC X(02) VALUE SPACES.
002330     05  RD-TOTAL-PNL            PIC -Z,ZZZ,ZZ9.99.
002340     05  FILLER                  PIC X(02) VALUE SPACES.
002350     05  RD-AVERAGE-PNL          PIC -Z,ZZZ,ZZ9.99.
002360     05  FILLER                  PIC X(30) VALUE SPACES.
002370 01  RPT-RANK-LINE.
002380     05  FILLER                  PIC X(16) VALUE SPACES.
002390     05  RK-LABEL                PIC X(16).
002400     05  RK-STRATEGY-NAME        PIC X(21).
002410     05  FILLER                  PIC X(79) VALUE SPACES.
002420 01  RPT-SUMMARY-LINE.
002430     05  FILLER                  PIC X(16) VALUE SPACES.
002440     05  FILLER                  PIC X(24) VALUE 'STRATEGIES USED. . : '.
002450     05  SM-STRATEGY-COUNT       PIC ZZ9.
002460     05  FILLER                  PIC X(04) VALUE SPACES.
002470     05  FILLER                  PIC X(24) VALUE 'AVG WIN RATE . . . : '.
002480     05  SM-AVG-WIN-RATE         PIC ZZ9.99.
002490     05  FILLER                  PIC X(01) VALUE '%'.
002500     05  FILLER                  PIC X(04) VALUE SPACES.
002510     05  FILLER                  PIC X(24) VALUE 'BEST WIN RATE. . . : '.
002520     05  SM-BEST-WIN-RATE        PIC ZZ9.99.
002530     05  FILLER                  PIC X(01) VALUE '%'.
002540     05  FILLER                  PIC X(04) VALUE SPACES.
002550     05  FILLER                  PIC X(24) VALUE 'POSITIVE STRATEGIES : '.
002560     05  SM-POSITIVE-COUNT       PIC ZZ9.
002570     05  FILLER                  PIC X(16) VALUE SPACES.
002580*
002590*-----------------------*
002600 PROCEDURE DIVISION.
002610*-----------------------*
002620*
002630 000-MAIN-CONTROL.
002640*
002650     DISPLAY '========================================'.
002660     DISPLAY 'TRDSTR - STRATEGY PERFORMANCE ANALYZER'.
002670     DISPLAY '========================================'.
002680*
002690     PERFORM 100-OPEN-FILES.
002700     PERFORM 110-LOAD-POSITION-TABLE
002710         UNTIL WS-POSIN-EOF.
002720     CLOSE POSITION-FILE.
002730*
002740     PERFORM 200-LOAD-STRATEGY-TABLE
002750         UNTIL WS-PNLIN-EOF.
002760     CLOSE PNL-FILE.
002770*
002780     PERFORM 230-FOLD-UNREALIZED-PNL
002790         VARYING SY-IDX FROM 1 BY 1
002800             UNTIL SY-IDX > WS-SYMBOL-COUNT.
002810*
002820     PERFORM 300-SUMMARIZE-STRATEGY
002830         VARYING SY-IDX FROM 1 BY 1
002840             UNTIL SY-IDX > WS-SYMBOL-COUNT.
002850     PERFORM 320-FINISH-ONE-STRATEGY
002860         VARYING ST-IDX FROM 1 BY 1
002870             UNTIL ST-IDX > WS-STRATEGY-COUNT.
002880*
002890     IF WS-STRATEGY-COUNT > 1
002900         PERFORM 340-SORT-OUTER-PASS
002910             VARYING WS-SORT-I FROM 1 BY 1
002920                 UNTIL WS-SORT-I >= WS-STRATEGY-COUNT
002930     END-IF.
002940*
002950     PERFORM 350-RANK-STRATEGIES.
002960     PERFORM 400-PRINT-STRATEGY-REPORT.
002970     PERFORM 900-CLOSE-FILES.
002980*
002990     DISPLAY 'STRATEGIES USED. . : ' WS-STRATEGY-COUNT.
003000     DISPLAY 'BEST WIN RATE. . . : ' WS-BEST-WIN-RATE.
003010*
003020     STOP RUN.
003030*
003040 100-OPEN-FILES.
003050*
003060     OPEN INPUT  POSITION-FILE.
003070     OPEN INPUT  PNL-FILE.
003080     OPEN OUTPUT STRATEGY-RPT.
003090*
003100     READ POSITION-FILE
003110         AT END SET WS-POSIN-EOF TO TRUE
003120     END-READ.
003130     READ PNL-FILE
003140         AT END SET WS-PNLIN-EOF TO TRUE
003150     END-READ.
003160*
003170 110-LOAD-POSITION-TABLE.
003180*
003190     IF POS-STATUS-OPEN AND POS-CURRENT-PRICE > ZERO
003200         ADD 1 TO WS-POS-COUNT
003210         SET PT-IDX TO WS-POS-COUNT
003220         MOVE POS-SYMBOL TO PT-SYMBOL(PT-IDX)
003230         PERFORM 120-CALCULATE-ONE-UNREALIZED
003240         MOVE WS-UNREALIZED-PNL TO PT-UNREALIZED-PNL(PT-IDX)
003250     END-IF.
003260*
003270     READ POSITION-FILE
003280         AT END SET WS-POSIN-EOF TO TRUE
003290     END-READ.
003300*
003310 120-CALCULATE-ONE-UNREALIZED.
003320*
003330     MOVE POS-QUANTITY TO WS-SIGNED-QUANTITY.
003340     IF WS-SIGNED-QUANTITY < ZERO
003350         COMPUTE WS-ABS-QUANTITY = WS-QUANTITY-DIGITS
003360     ELSE
003370         MOVE WS-QUANTITY-DIGITS TO WS-ABS-QUANTITY
003380     END-IF.
003390*
003400     IF POS-QUANTITY < ZERO
003410         COMPUTE WS-UNREALIZED-PNL ROUNDED =
003420             (POS-AVG-PRICE - POS-CURRENT-PRICE) * WS-ABS-QUANTITY
003430     ELSE
003440         COMPUTE WS-UNREALIZED-PNL ROUNDED =
003450             (POS-CURRENT-PRICE - POS-AVG-PRICE) * WS-ABS-QUANTITY
003460     END-IF.
003470*
003480* 12-01-05  RPK REQ-0590  ONE SYMBOL ROW HOLDS ONE P/L RESULT -   REQ-0590
003490*           IF THE BOOK ROUND-TRIPS THE SAME SYMBOL TWICE UNDER
003500*           THE SAME STRATEGY, THE LATEST RESULT REPLACES THE
003510*           ROW, IT DOES NOT ADD ONTO IT.  SEE PARA 200 BELOW.
003520 200-LOAD-STRATEGY-TABLE.
003530*
003540     MOVE 'N' TO WS-SYM-FOUND-SW.
003550     PERFORM 210-FIND-SYMBOL-ROW
003560         VARYING SY-IDX FROM 1 BY 1
003570             UNTIL SY-IDX > WS-SYMBOL-COUNT
003580                OR WS-SYM-FOUND.
003590*
003600     IF WS-SYM-FOUND
003610         MOVE PNL-REALIZED-PNL TO SY-TOTAL-PNL(SY-IDX)
003620     ELSE
003630         ADD 1 TO WS-SYMBOL-COUNT
003640         SET SY-IDX TO WS-SYMBOL-COUNT
003650         MOVE PNL-SYMBOL   TO SY-SYMBOL(SY-IDX)
003660         IF PNL-STRATEGY = SPACES
003670             MOVE 'UNTAGGED'      TO SY-STRATEGY(SY-IDX)
003680         ELSE
003690             MOVE PNL-STRATEGY    TO SY-STRATEGY(SY-IDX)
003700         END-IF
003710         MOVE PNL-REALIZED-PNL TO SY-TOTAL-PNL(SY-IDX)
003720     END-IF.
003730*
003740     READ PNL-FILE
003750         AT END SET WS-PNLIN-EOF TO TRUE
003760     END-READ.
003770*
003780 210-FIND-SYMBOL-ROW.
003790*
003800     IF SY-SYMBOL(SY-IDX) = PNL-SYMBOL
003810         MOVE 'Y' TO WS-SYM-FOUND-SW
003820     END-IF.
003830*
003840 230-FOLD-UNREALIZED-PNL.
003850*
003860     MOVE 'N' TO WS-SYM-FOUND-SW.
003870     PERFORM 235-FIND-POSITION-ROW
003880         VARYING PT-IDX FROM 1 BY 1
003890             UNTIL PT-IDX > WS-POS-COUNT
003900                OR WS-SYM-FOUND.
003910*
003920 235-FIND-POSITION-ROW.
003930*
003940     IF PT-SYMBOL(PT-IDX) = SY-SYMBOL(SY-IDX)
003950         ADD PT-UNREALIZED-PNL(PT-IDX) TO SY-TOTAL-PNL(SY-IDX)
003960         MOVE 'Y' TO WS-SYM-FOUND-SW
003970     END-IF.
003980*
003990 300-SUMMARIZE-STRATEGY.
004000*
004010     MOVE 'N' TO WS-STRAT-FOUND-SW.
004020     PERFORM 310-FIND-STRATEGY-ROW
004030         VARYING ST-IDX FROM 1 BY 1
004040             UNTIL ST-IDX > WS-STRATEGY-COUNT
004050                OR WS-STRAT-FOUND.
004060*
004070     IF NOT WS-STRAT-FOUND
004080         ADD 1 TO WS-STRATEGY-COUNT
004090         SET ST-IDX TO WS-STRATEGY-COUNT
004100         MOVE SY-STRATEGY(SY-IDX) TO ST-STRATEGY-TAG(ST-IDX)
004110     END-IF.
004120*
004130     ADD 1 TO ST-TOTAL-TRADES(ST-IDX).
004140     ADD SY-TOTAL-PNL(SY-IDX) TO ST-TOTAL-PNL(ST-IDX).
004150*
004160     IF SY-TOTAL-PNL(SY-IDX) > ZERO
004170         ADD 1 TO ST-WINS(ST-IDX)
004180         IF SY-TOTAL-PNL(SY-IDX) > ST-MAX-WIN(ST-IDX)
004190             MOVE SY-TOTAL-PNL(SY-IDX) TO ST-MAX-WIN(ST-IDX)
004200         END-IF
004210     END-IF.
004220     IF SY-TOTAL-PNL(SY-IDX) < ZERO
004230         ADD 1 TO ST-LOSSES(ST-IDX)
004240         IF SY-TOTAL-PNL(SY-IDX) < ST-MAX-LOSS(ST-IDX)
004250             MOVE SY-TOTAL-PNL(SY-IDX) TO ST-MAX-LOSS(ST-IDX)
004260         END-IF
004270     END-IF.
004280*
004290 310-FIND-STRATEGY-ROW.
004300*
004310     IF ST-STRATEGY-TAG(ST-IDX) = SY-STRATEGY(SY-IDX)
004320         MOVE 'Y' TO WS-STRAT-FOUND-SW
004330     END-IF.
004340*
004350 320-FINISH-ONE-STRATEGY.
004360*
004370     IF ST-TOTAL-TRADES(ST-IDX) > ZERO
004380         COMPUTE ST-AVERAGE-PNL(ST-IDX) ROUNDED =
004390             ST-TOTAL-PNL(ST-IDX) / ST-TOTAL-TRADES(ST-IDX)
004400         COMPUTE ST-WIN-RATE(ST-IDX) ROUNDED =
004410             (ST-WINS(ST-IDX) / ST-TOTAL-TRADES(ST-IDX)) * 100
004420     END-IF.
004430*
004440     ADD ST-WIN-RATE(ST-IDX) TO WS-WIN-RATE-SUM.
004450     IF ST-WIN-RATE(ST-IDX) > WS-BEST-WIN-RATE
004460         MOVE ST-WIN-RATE(ST-IDX) TO WS-BEST-WIN-RATE
004470     END-IF.
004480     IF ST-TOTAL-PNL(ST-IDX) > ZERO
004490         ADD 1 TO WS-POSITIVE-COUNT
004500     END-IF.
004510*
004520 340-SORT-OUTER-PASS.
004530*
004540     COMPUTE WS-SORT-LIMIT = WS-STRATEGY-COUNT - WS-SORT-I.
004550     PERFORM 345-SORT-INNER-PASS
004560         VARYING WS-SORT-J FROM 1 BY 1
004570             UNTIL WS-SORT-J > WS-SORT-LIMIT.
004580*
004590 345-SORT-INNER-PASS.
004600*
004610     IF ST-TOTAL-PNL(WS-SORT-J) < ST-TOTAL-PNL(WS-SORT-J + 1)
004620         MOVE ST-ENTRY(WS-SORT-J)     TO WS-SWAP-STRATEGY-ROW
004630         MOVE ST-ENTRY(WS-SORT-J + 1) TO ST-ENTRY(WS-SORT-J)
004640         MOVE WS-SWAP-STRATEGY-ROW    TO ST-ENTRY(WS-SORT-J + 1)
004650     END-IF.
004660*
004670 350-RANK-STRATEGIES.
004680*
004690     MOVE 1 TO WS-BEST-IDX.
004700     MOVE 1 TO WS-MOST-USED-IDX.
004710     PERFORM 355-CHECK-ONE-FOR-MOST-USED
004720         VARYING ST-IDX FROM 2 BY 1
004730             UNTIL ST-IDX > WS-STRATEGY-COUNT.
004740*
004750     IF WS-STRATEGY-COUNT > ZERO
004760         COMPUTE WS-AVERAGE-WIN-RATE ROUNDED =
004770             WS-WIN-RATE-SUM / WS-STRATEGY-COUNT
004780     END-IF.
004790*
004800 355-CHECK-ONE-FOR-MOST-USED.
004810*
004820     IF ST-TOTAL-TRADES(ST-IDX) >
004830        ST-TOTAL-TRADES(WS-MOST-USED-IDX)
004840         MOVE ST-IDX TO WS-MOST-USED-IDX
004850     END-IF.
004860*
004870 360-DISPLAY-NAME.
004880*
004890*    CONVERTS ST-STRATEGY-TAG(ST-IDX) TO TITLE CASE IN
004900*    WS-TARGET-NAME, TURNING UNDERSCORES AND HYPHENS INTO
004910*    SPACES (E.G. COVERED_CALL BECOMES "COVERED CALL" THEN
004920*    "Covered Call").  NO FUNCTION UPPER-CASE/LOWER-CASE VERB.
004930*
004940     MOVE ST-STRATEGY-TAG(ST-IDX) TO WS-SOURCE-TAG.
004950     MOVE SPACES TO WS-TARGET-NAME.
004960     MOVE 'Y' TO WS-NEW-WORD-SW.
004970*
004980     PERFORM 365-CONVERT-ONE-CHAR
004990         VARYING WS-CHAR-SUB FROM 1 BY 1
005000             UNTIL WS-CHAR-SUB > 20.
005010*
005020 365-CONVERT-ONE-CHAR.
005030*
005040     MOVE WS-SOURCE-TAG(WS-CHAR-SUB:1) TO WS-ONE-CHAR.
005050*
005060     EVALUATE TRUE
005070         WHEN WS-ONE-CHAR = '_' OR WS-ONE-CHAR = '-'
005080             MOVE SPACE TO WS-TARGET-NAME(WS-CHAR-SUB:1)
005090             MOVE 'Y' TO WS-NEW-WORD-SW
005100         WHEN WS-ONE-CHAR = SPACE
005110             MOVE SPACE TO WS-TARGET-NAME(WS-CHAR-SUB:1)
005120         WHEN WS-NEW-WORD
005130             PERFORM 370-FIND-ALPHA-INDEX
005140             IF WS-ALPHA-INDEX > ZERO
005150                 MOVE WS-UPPER-CHAR(WS-ALPHA-INDEX)
005160                     TO WS-TARGET-NAME(WS-CHAR-SUB:1)
005170             ELSE
005180                 MOVE WS-ONE-CHAR TO WS-TARGET-NAME(WS-CHAR-SUB:1)
005190             END-IF
005200             MOVE 'N' TO WS-NEW-WORD-SW
005210         WHEN OTHER
005220             PERFORM 370-FIND-ALPHA-INDEX
005230             IF WS-ALPHA-INDEX > ZERO
005240                 MOVE WS-LOWER-CHAR(WS-ALPHA-INDEX)
005250                     TO WS-TARGET-NAME(WS-CHAR-SUB:1)
005260             ELSE
005270                 MOVE WS-ONE-CHAR TO WS-TARGET-NAME(WS-CHAR-SUB:1)
005280             END-IF
005290     END-EVALUATE.
005300*
005310 370-FIND-ALPHA-INDEX.
005320*
005330     MOVE ZERO TO WS-ALPHA-INDEX.
005340     PERFORM 375-COMPARE-ONE-ALPHA
005350         VARYING WS-ALPHA-SUB FROM 1 BY 1
005360             UNTIL WS-ALPHA-SUB > 26
005370                OR WS-ALPHA-INDEX > ZERO.
005380*
005390 375-COMPARE-ONE-ALPHA.
005400*
005410     IF WS-ONE-CHAR = WS-UPPER-CHAR(WS-ALPHA-SUB)
005420        OR WS-ONE-CHAR = WS-LOWER-CHAR(WS-ALPHA-SUB)
005430         MOVE WS-ALPHA-SUB TO WS-ALPHA-INDEX
005440     END-IF.
005450*
005460 400-PRINT-STRATEGY-REPORT.
005470*
005480     WRITE STRATEGY-LINE FROM RPT-TITLE-LINE.
005490     WRITE STRATEGY-LINE FROM RPT-COLUMN-LINE.
005500*
005510     PERFORM 410-WRITE-ONE-STRATEGY-LINE
005520         VARYING ST-IDX FROM 1 BY 1
005530             UNTIL ST-IDX > WS-STRATEGY-COUNT.
005540*
005550     IF WS-STRATEGY-COUNT > ZERO
005560         MOVE 1 TO ST-IDX
005570         PERFORM 360-DISPLAY-NAME
005580         MOVE 'BEST STRATEGY:  ' TO RK-LABEL
005590         MOVE WS-TARGET-NAME     TO RK-STRATEGY-NAME
005600         WRITE STRATEGY-LINE FROM RPT-RANK-LINE
005610*
005620         MOVE WS-STRATEGY-COUNT TO ST-IDX
005630         PERFORM 360-DISPLAY-NAME
005640         MOVE 'WORST STRATEGY: ' TO RK-LABEL
005650         MOVE WS-TARGET-NAME     TO RK-STRATEGY-NAME
005660         WRITE STRATEGY-LINE FROM RPT-RANK-LINE
005670*
005680         MOVE WS-MOST-USED-IDX TO ST-IDX
005690         PERFORM 360-DISPLAY-NAME
005700         MOVE 'MOST USED:      ' TO RK-LABEL
005710         MOVE WS-TARGET-NAME     TO RK-STRATEGY-NAME
005720         WRITE STRATEGY-LINE FROM RPT-RANK-LINE
005730     END-IF.
005740*
005750     MOVE WS-STRATEGY-COUNT   TO SM-STRATEGY-COUNT.
005760     MOVE WS-AVERAGE-WIN-RATE TO SM-AVG-WIN-RATE.
005770     MOVE WS-BEST-WIN-RATE    TO SM-BEST-WIN-RATE.
005780     MOVE WS-POSITIVE-COUNT   TO SM-POSITIVE-COUNT.
005790     WRITE STRATEGY-LINE FROM RPT-SUMMARY-LINE.
005800*
005810 410-WRITE-ONE-STRATEGY-LINE.
005820*
005830     PERFORM 360-DISPLAY-NAME.
005840     MOVE WS-TARGET-NAME     TO RD-STRATEGY-NAME.
005850     MOVE ST-TOTAL-TRADES(ST-IDX) TO RD-TRADES.
005860     MOVE ST-WINS(ST-IDX)     TO RD-WINS.
005870     MOVE ST-LOSSES(ST-IDX)   TO RD-LOSSES.
005880     MOVE ST-WIN-RATE(ST-IDX) TO RD-WIN-RATE.
005890     MOVE ST-TOTAL-PNL(ST-IDX) TO RD-TOTAL-PNL.
005900     MOVE ST-AVERAGE-PNL(ST-IDX) TO RD-AVERAGE-PNL.
005910     WRITE STRATEGY-LINE FROM RPT-DETAIL-LINE.
005920*
005930 900-CLOSE-FILES.
005940*
005950     CLOSE STRATEGY-RPT.

000100******************************************************************
000110* Author: SANDEEP PRAJAPATI
000120* Date: 02-04-1990
000130* Purpose: READ THE PERSISTED P/L RESULTS FILE AND PRODUCE THE
000140*        : PORTFOLIO PERFORMANCE FIGURES - TRADE STATISTICS,
000150*        : MAXIMUM DRAWDOWN OVER THE EQUITY CURVE, MONTHLY
000160*        : PERIOD P/L, THE SHARPE RATIO AND THE PORTFOLIO
000170*        : SUMMARY LINE.  DERIVED FROM THE OLD FUTURE-VALUE
000180*        : INVESTMENT CALCULATOR - SAME COMPOUNDING-LOOP SHAPE,
000190*        : NOW DRIVEN OFF A TABLE OF RESULTS INSTEAD OF A
000200*        : TERMINAL PROMPT.
000210* Tectonics: COBC
000220******************************************************************
000230*-----------------------*
000240 IDENTIFICATION DIVISION.
000250*-----------------------*
000260 PROGRAM-ID.    TRDMET.
000270 AUTHOR.        SANDEEP PRAJAPATI.
000280 INSTALLATION.  MERIDIAN BROKERAGE SERVICES - DATA PROCESSING.
000290 DATE-WRITTEN.  02-04-1990.
000300 DATE-COMPILED.
000310 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000320*
000330******************************************************************
000340* CHANGE LOG                                                    *
000350******************************************************************
000360* 02-04-90  SP  REQ-0241  ORIGINAL PROGRAM - WIN RATE, AVERAGES  *REQ-0241
000370*                         AND PROFIT FACTOR ONLY.                *
000380* 19-11-90  SP  REQ-0258  MAXIMUM DRAWDOWN OVER THE RUNNING      *REQ-0258
000390*                         EQUITY CURVE ADDED.                   *
000400* 08-06-92  RPK REQ-0296  MONTHLY PERIOD P/L TABLE ADDED.        *REQ-0296
000410* 23-01-95  RPK REQ-0355  SHARPE RATIO ADDED - MANUAL NEWTON     *REQ-0355
000420*                         SQUARE ROOT ROUTINE, NO SQRT FUNCTION  *
000430*                         VERB AVAILABLE ON THIS COMPILER.       *
000440* 18-08-98  TJH Y2K-0009  YEAR 2000 REVIEW - EXIT DATE IS ALREADY*Y2K-0009
000450*                         CCYYMMDD ON THE PNL FILE, NO WINDOWING *
000460*                         LOGIC PRESENT.  NO CHANGE REQUIRED.    *
000470* 09-02-99  TJH Y2K-0009  Y2K CERTIFICATION SIGNED OFF.          *Y2K-0009
000480* 11-03-99  JFH REQ-0512  PERIODS-PER-YEAR CORRECTED FROM 252 TO *REQ-0512
000490*                         12 - SHARPE INPUT IS THE MONTHLY TABLE *
000500*                         NOT A DAILY SERIES, RATIO WAS 4-5X RICH*
000510* 11-05-01  MKG REQ-0511  RESULTS TABLE RAISED FROM 2000 TO 5000 *REQ-0511
000520*                         ROWS TO MATCH TRDPNL AND TRDDUP.       *
000530* 14-02-02  MKG REQ-0533  TOTAL-RETURN-PCT ADDED TO THE SUMMARY  *REQ-0533
000540*                         LINE - DIVIDES BY INITIAL CAPITAL.     *
000550* 19-01-05  RPK REQ-0591  DRAWDOWN PCT, PEAK DATE AND TROUGH     *REQ-0591
000560*                         DATE WERE BEING WORKED OUT IN PARA 300 *
000570*                         BUT NEVER PRINTED - ADDED A FIFTH      *
000580*                         SUMMARY LINE TO CARRY THEM.            *
000590******************************************************************
000600*-----------------------*
000610 ENVIRONMENT DIVISION.
000620*-----------------------*
000630 CONFIGURATION SECTION.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM.
000660*
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690*
000700     SELECT PNL-FILE ASSIGN TO PNLIN
000710         ORGANIZATION IS SEQUENTIAL
000720         ACCESS IS SEQUENTIAL
000730         FILE STATUS  IS  WS-PNLIN-STATUS.
000740*
000750     SELECT METRICS-RPT ASSIGN TO TRDMRP
000760         ORGANIZATION IS SEQUENTIAL
000770         ACCESS IS SEQUENTIAL
000780         FILE STATUS  IS  WS-TRDMRP-STATUS.
000790*
000800*-----------------------*
000810 DATA DIVISION.
000820*-----------------------*
000830 FILE SECTION.
000840*
000850 FD  PNL-FILE RECORDING MODE F.
000860 COPY PNLREC.
000870*
000880 FD  METRICS-RPT
000890     LABEL RECORD IS OMITTED
000900     RECORD CONTAINS 132 CHARACTERS.
000910 01  METRICS-LINE                PIC X(132).
000920*
000930 WORKING-STORAGE SECTION.
000940*
000950 01  WS-FILE-STATUSES.
000960     05  WS-PNLIN-STATUS         PIC X(02) VALUE SPACES.
000970     05  WS-TRDMRP-STATUS        PIC X(02) VALUE SPACES.
000980*
000990 01  WS-SWITCHES.
001000     05  WS-PNLIN-EOF-SW         PIC X(01) VALUE 'N'.
001010         88  WS-PNLIN-EOF                  VALUE 'Y'.
001020*
001030* RESULTS TABLE - THE ENTIRE PNL FILE HELD IN MEMORY SO THE
001040* EQUITY CURVE CAN BE WALKED IN EXIT-DATE ORDER (REQ-0511).       REQ-0511
001050*
001060 01  RESULTS-TABLE.
001070     05  RT-ENTRY OCCURS 5000 TIMES INDEXED BY RT-IDX, RT-IDX2.
001080         10  RT-EXIT-DATE        PIC 9(08).
001090         10  RT-REALIZED-PNL     PIC S9(09)V99.
001100*
001110* REDEFINITION OF ONE TABLE ROW SO THE YEAR/MONTH PORTION OF
001120* THE EXIT DATE CAN BE PULLED OFF WITHOUT A DATE-ARITHMETIC
001130* FUNCTION.
001140*
001150     05  FILLER REDEFINES RT-ENTRY.
001160         10  FILLER OCCURS 5000 TIMES.
001170             15  RT-EXIT-YYYY    PIC 9(04).
001180             15  RT-EXIT-MM      PIC 9(02).
001190             15  FILLER          PIC X(13).
001200*
001210 01  WS-SUBSCRIPTS               COMP.
001220     05  WS-RESULT-COUNT         PIC 9(04).
001230     05  WS-WIN-COUNT            PIC 9(05).
001240     05  WS-LOSS-COUNT           PIC 9(05).
001250     05  WS-SORT-I               PIC 9(04).
001260     05  WS-SORT-J               PIC 9(04).
001270     05  WS-SORT-LIMIT           PIC 9(04).
001280     05  WS-MONTH-COUNT          PIC 9(04).
001290     05  WS-PERIOD-N             PIC 9(04).
001300*
001310 01  WS-SWAP-WORK.
001320     05  WS-SWAP-DATE            PIC 9(08).
001330     05  WS-SWAP-PNL             PIC S9(09)V99.
001340*
001350* TRADE STATISTIC ACCUMULATORS
001360*
001370 01  WS-STAT-FIGURES.
001380     05  WS-GROSS-PROFIT         PIC S9(11)V99 VALUE ZERO.
001390     05  WS-GROSS-LOSS           PIC S9(11)V99 VALUE ZERO.
001400     05  WS-ABS-GROSS-LOSS       PIC S9(11)V99 VALUE ZERO.
001410     05  WS-TOTAL-PNL            PIC S9(11)V99 VALUE ZERO.
001420     05  WS-TOTAL-PNL-X REDEFINES WS-TOTAL-PNL PIC X(14).
001430     05  WS-WIN-RATE             PIC S9(03)V99 VALUE ZERO.
001440     05  WS-AVERAGE-WIN          PIC S9(09)V99 VALUE ZERO.
001450     05  WS-AVERAGE-LOSS         PIC S9(09)V99 VALUE ZERO.
001460     05  WS-LARGEST-WIN          PIC S9(09)V99 VALUE ZERO.
001470     05  WS-LARGEST-LOSS         PIC S9(09)V99 VALUE ZERO.
001480     05  WS-PROFIT-FACTOR        PIC S9(07)V99 VALUE ZERO.
001490     05  WS-TOTAL-RETURN-PCT     PIC S9(05)V99 VALUE ZERO.
001500*
001510 01  WS-INITIAL-CAPITAL          PIC S9(09)V99 VALUE 10000.00.
001520*
001530* EQUITY CURVE / DRAWDOWN WORK AREA
001540*
001550 01  WS-DRAWDOWN-WORK.
001560     05  WS-RUNNING-EQUITY       PIC S9(11)V99 VALUE ZERO.
001570     05  WS-RUNNING-PEAK         PIC S9(11)V99 VALUE ZERO.
001580     05  WS-PEAK-DATE            PIC 9(08)     VALUE ZERO.
001590     05  WS-CUR-DRAWDOWN         PIC S9(11)V99 VALUE ZERO.
001600     05  WS-MAX-DRAWDOWN         PIC S9(11)V99 VALUE ZERO.
001610     05  WS-MAX-DRAWDOWN-X REDEFINES WS-MAX-DRAWDOWN PIC X(14).
001620     05  WS-MAX-DRAWDOWN-PCT     PIC S9(05)V99 VALUE ZERO.
001630     05  WS-TROUGH-DATE          PIC 9(08)     VALUE ZERO.
001640     05  WS-CANDIDATE-PEAK-DATE  PIC 9(08)     VALUE ZERO.
001650*
001660* MONTHLY PERIOD P/L TABLE - USED BOTH TO REPORT PERIOD P/L
001670* AND AS THE RETURN SERIES FOR THE SHARPE RATIO (REQ-0296).       REQ-0296
001680*
001690 01  MONTH-TABLE.
001700     05  MT-ENTRY OCCURS 600 TIMES INDEXED BY MT-IDX.
001710         10  MT-YYYY             PIC 9(04).
001720         10  MT-MM               PIC 9(02).
001730         10  MT-PNL              PIC S9(09)V99.
001740*
001750 01  WS-SHARPE-WORK.
001760     05  WS-RETURN-SUM           PIC S9(11)V9999    COMP.
001770     05  WS-RETURN-MEAN          PIC S9(09)V9999    COMP.
001780     05  WS-VARIANCE-SUM         PIC S9(13)V9999    COMP.
001790     05  WS-DEVIATION            PIC S9(09)V9999    COMP.
001800     05  WS-SAMPLE-VARIANCE      PIC S9(11)V9999    COMP.
001810     05  WS-SIGMA                PIC S9(09)V9999    COMP.
001820     05  WS-ANNUAL-RETURN        PIC S9(09)V9999    COMP.
001830     05  WS-ANNUAL-SIGMA         PIC S9(09)V9999    COMP.
001840     05  WS-SHARPE-RATIO         PIC S9(05)V99      VALUE ZERO.
001850* 03-11-99  JFH REQ-0512  RETURN SERIES FOR SHARPE IS THE         REQ-0512
001860*           MONTHLY P/L TABLE ABOVE, NOT A DAILY SERIES - THE
001870*           ANNUALIZING CONSTANT MUST BE 12 PERIODS PER YEAR,
001880*           NOT THE 252 TRADING-DAY FIGURE.  CORRECTED - RATIO
001890*           WAS COMING OUT 4-5X TOO RICH.  SEE PARA 500.
001900 77  WS-PERIODS-PER-YEAR         PIC 9(05)V9999 VALUE 12.0000
001910                                  COMP.
001920 77  WS-RISK-FREE-RATE           PIC S9(03)V9999 VALUE 0.0200
001930                                  COMP.
001940*
001950* MANUAL SQUARE ROOT WORK AREA - NEWTON'S METHOD, FIXED NUMBER
001960* OF ITERATIONS (NO SQRT FUNCTION VERB ON THIS COMPILER).
001970*
001980 01  WS-SQRT-WORK.
001990     05  WS-SQRT-INPUT           PIC S9(13)V9999 COMP.
002000     05  WS-SQRT-RESULT          PIC S9(09)V9999 COMP.
002010     05  WS-SQRT-GUESS           PIC S9(09)V9999 COMP.
002020     05  WS-SQRT-PASS            PIC 9(02)       COMP.
002030*
002040* PORTFOLIO SUMMARY LINE
002050*
002060 01  RPT-TITLE-LINE.
002070     05  FILLER                  PIC X(30)
002080         VALUE 'PORTFOLIO PERFORMANCE SUMMARY'.
002090     05  FILLER                  PIC X(102) VALUE SPACES.
002100 01  RPT-SUMMARY-LINE-1.
002110     05  FILLER                  PIC X(20) VALUE 'TOTAL P/L. . . . : '.
002120     05  RS-TOTAL-PNL            PIC -Z,ZZZ,ZZ9.99.
002130     05  FILLER                  PIC X(08) VALUE SPACES.
002140     05  FILLER                  PIC X(20) VALUE 'WIN RATE . . . . : '.
002150     05  RS-WIN-RATE             PIC ZZ9.99.
002160     05  FILLER                  PIC X(01) VALUE '%'.
002170     05  FILLER                  PIC X(51) VALUE SPACES.
002180 01  RPT-SUMMARY-LINE-2.
002190     05  FILLER                  PIC X(20) VALUE 'TOTAL TRADES . . : '.
002200     05  RS-TOTAL-TRADES         PIC ZZZ,ZZ9.
002210     05  FILLER                  PIC X(08) VALUE SPACES.
002220     05  FILLER                  PIC X(20) VALUE 'PROFIT FACTOR. . : '.
002230     05  RS-PROFIT-FACTOR        PIC ZZ9.99.
002240     05  FILLER                  PIC X(52) VALUE SPACES.
002250 01  RPT-SUMMARY-LINE-3.
002260     05  FILLER                  PIC X(20) VALUE 'AVERAGE WIN. . . : '.
002270     05  RS-AVERAGE-WIN          PIC Z,ZZZ,ZZ9.99.
002280     05  FILLER                  PIC X(08) VALUE SPACES.
002290     05  FILLER                  PIC X(20) VALUE 'MAX DRAWDOWN . . : '.
002300     05  RS-MAX-DRAWDOWN         PIC Z,ZZZ,ZZ9.99.
002310     05  FILLER                  PIC X(50) VALUE SPACES.
002320 01  RPT-SUMMARY-LINE-4.
002330     05  FILLER                  PIC X(20) VALUE 'SHARPE RATIO . . : '.
002340     05  RS-SHARPE-RATIO         PIC -Z9.99.
002350     05  FILLER                  PIC X(08) VALUE SPACES.
002360     05  FILLER                  PIC X(20) VALUE 'TOTAL RETURN % . : '.
002370     05  RS-TOTAL-RETURN-PCT     PIC -ZZ9.99.
002380     05  FILLER                  PIC X(51) VALUE SPACES.
002390 01  RPT-SUMMARY-LINE-5.
002400     05  FILLER                  PIC X(20) VALUE 'MAX DRAWDOWN % . : '.
002410     05  RS-MAX-DRAWDOWN-PCT     PIC ZZ9.99.
002420     05  FILLER                  PIC X(01) VALUE '%'.
002430     05  FILLER                  PIC X(07) VALUE SPACES.
002440     05  FILLER                  PIC X(20) VALUE 'PEAK DATE. . . . : '.
002450     05  RS-PEAK-DATE            PIC X(10).
002460     05  FILLER                  PIC X(02) VALUE SPACES.
002470     05  FILLER                  PIC X(20) VALUE 'TROUGH DATE. . . : '.
002480     05  RS-TROUGH-DATE          PIC X(10).
002490     05  FILLER                  PIC X(36) VALUE SPACES.
002500 01  MONTH-DETAIL-LINE.
002510     05  MD-MONTH                PIC X(07).
002520     05  FILLER                  PIC X(05) VALUE SPACES.
002530     05  MD-PNL                  PIC -Z,ZZZ,ZZ9.99.
002540     05  FILLER                  PIC X(97) VALUE SPACES.
002550*
002560*-----------------------*
002570 PROCEDURE DIVISION.
002580*-----------------------*
002590*
002600 000-MAIN-CONTROL.
002610*
002620     DISPLAY '========================================'.
002630     DISPLAY 'TRDMET - PORTFOLIO METRICS CALCULATOR'.
002640     DISPLAY '========================================'.
002650*
002660     PERFORM 100-OPEN-FILES.
002670     PERFORM 110-LOAD-PNL-TABLE
002680         UNTIL WS-PNLIN-EOF.
002690     CLOSE PNL-FILE.
002700*
002710     IF WS-RESULT-COUNT > 1
002720         PERFORM 150-SORT-OUTER-PASS
002730             VARYING WS-SORT-I FROM 1 BY 1
002740                 UNTIL WS-SORT-I >= WS-RESULT-COUNT
002750     END-IF.
002760*
002770     PERFORM 250-TRADE-STATS.
002780     PERFORM 200-BUILD-EQUITY-CURVE
002790         VARYING RT-IDX FROM 1 BY 1
002800             UNTIL RT-IDX > WS-RESULT-COUNT.
002810     PERFORM 400-AGGREGATE-PERIODS
002820         VARYING RT-IDX FROM 1 BY 1
002830             UNTIL RT-IDX > WS-RESULT-COUNT.
002840     PERFORM 500-CALCULATE-SHARPE.
002850     PERFORM 600-CALCULATE-PORTFOLIO-RETURN.
002860*
002870     PERFORM 700-PRINT-SUMMARY.
002880     PERFORM 900-CLOSE-FILES.
002890*
002900     DISPLAY 'TOTAL P/L. . . . . : ' WS-TOTAL-PNL.
002910     DISPLAY 'WIN RATE . . . . . : ' WS-WIN-RATE.
002920     DISPLAY 'PROFIT FACTOR. . . : ' WS-PROFIT-FACTOR.
002930     DISPLAY 'MAX DRAWDOWN . . . : ' WS-MAX-DRAWDOWN.
002940     DISPLAY 'SHARPE RATIO . . . : ' WS-SHARPE-RATIO.
002950*
002960     STOP RUN.
002970*
002980 100-OPEN-FILES.
002990*
003000     OPEN INPUT  PNL-FILE.
003010     OPEN OUTPUT METRICS-RPT.
003020*
003030     READ PNL-FILE
003040         AT END SET WS-PNLIN-EOF TO TRUE
003050     END-READ.
003060*
003070 110-LOAD-PNL-TABLE.
003080*
003090     ADD 1 TO WS-RESULT-COUNT.
003100     SET RT-IDX TO WS-RESULT-COUNT.
003110     MOVE PNL-EXIT-DATE    TO RT-EXIT-DATE(RT-IDX).
003120     MOVE PNL-REALIZED-PNL TO RT-REALIZED-PNL(RT-IDX).
003130*
003140     READ PNL-FILE
003150         AT END SET WS-PNLIN-EOF TO TRUE
003160     END-READ.
003170*
003180 150-SORT-OUTER-PASS.
003190*
003200     COMPUTE WS-SORT-LIMIT = WS-RESULT-COUNT - WS-SORT-I.
003210     PERFORM 155-SORT-INNER-PASS
003220         VARYING WS-SORT-J FROM 1 BY 1
003230             UNTIL WS-SORT-J > WS-SORT-LIMIT.
003240*
003250 155-SORT-INNER-PASS.
003260*
003270     IF RT-EXIT-DATE(WS-SORT-J) > RT-EXIT-DATE(WS-SORT-J + 1)
003280         MOVE RT-ENTRY(WS-SORT-J)   TO WS-SWAP-WORK
003290         MOVE RT-ENTRY(WS-SORT-J + 1) TO RT-ENTRY(WS-SORT-J)
003300         MOVE WS-SWAP-WORK          TO RT-ENTRY(WS-SORT-J + 1)
003310     END-IF.
003320*
003330 200-BUILD-EQUITY-CURVE.
003340*
003350     ADD RT-REALIZED-PNL(RT-IDX) TO WS-RUNNING-EQUITY.
003360*
003370     IF WS-RUNNING-EQUITY > WS-RUNNING-PEAK
003380         MOVE WS-RUNNING-EQUITY  TO WS-RUNNING-PEAK
003390         MOVE RT-EXIT-DATE(RT-IDX) TO WS-CANDIDATE-PEAK-DATE
003400     ELSE
003410         PERFORM 300-CALCULATE-DRAWDOWN
003420     END-IF.
003430*
003440 250-TRADE-STATS.
003450*
003460     PERFORM 255-ACCUMULATE-ONE-RESULT
003470         VARYING RT-IDX FROM 1 BY 1
003480             UNTIL RT-IDX > WS-RESULT-COUNT.
003490*
003500     IF WS-WIN-COUNT > ZERO
003510         COMPUTE WS-AVERAGE-WIN ROUNDED =
003520             WS-GROSS-PROFIT / WS-WIN-COUNT
003530     END-IF.
003540     IF WS-LOSS-COUNT > ZERO
003550         COMPUTE WS-AVERAGE-LOSS ROUNDED =
003560             WS-GROSS-LOSS / WS-LOSS-COUNT
003570     END-IF.
003580     IF WS-RESULT-COUNT > ZERO
003590         COMPUTE WS-WIN-RATE ROUNDED =
003600             (WS-WIN-COUNT / WS-RESULT-COUNT) * 100
003610     END-IF.
003620     IF WS-GROSS-LOSS = ZERO
003630         MOVE ZERO TO WS-PROFIT-FACTOR
003640     ELSE
003650         COMPUTE WS-ABS-GROSS-LOSS = WS-GROSS-LOSS * -1
003660         COMPUTE WS-PROFIT-FACTOR ROUNDED =
003670             WS-GROSS-PROFIT / WS-ABS-GROSS-LOSS
003680     END-IF.
003690*
003700 255-ACCUMULATE-ONE-RESULT.
003710*
003720     ADD RT-REALIZED-PNL(RT-IDX) TO WS-TOTAL-PNL.
003730*
003740     IF RT-REALIZED-PNL(RT-IDX) > ZERO
003750         ADD 1 TO WS-WIN-COUNT
003760         ADD RT-REALIZED-PNL(RT-IDX) TO WS-GROSS-PROFIT
003770         IF RT-REALIZED-PNL(RT-IDX) > WS-LARGEST-WIN
003780             MOVE RT-REALIZED-PNL(RT-IDX) TO WS-LARGEST-WIN
003790         END-IF
003800     END-IF.
003810     IF RT-REALIZED-PNL(RT-IDX) < ZERO
003820         ADD 1 TO WS-LOSS-COUNT
003830         ADD RT-REALIZED-PNL(RT-IDX) TO WS-GROSS-LOSS
003840         IF RT-REALIZED-PNL(RT-IDX) < WS-LARGEST-LOSS
003850             MOVE RT-REALIZED-PNL(RT-IDX) TO WS-LARGEST-LOSS
003860         END-IF
003870     END-IF.
003880*
003890 300-CALCULATE-DRAWDOWN.
003900*
003910     COMPUTE WS-CUR-DRAWDOWN =
003920         WS-RUNNING-PEAK - WS-RUNNING-EQUITY.
003930*
003940     IF WS-CUR-DRAWDOWN > WS-MAX-DRAWDOWN
003950         MOVE WS-CUR-DRAWDOWN       TO WS-MAX-DRAWDOWN
003960         MOVE WS-CANDIDATE-PEAK-DATE TO WS-PEAK-DATE
003970         MOVE RT-EXIT-DATE(RT-IDX)   TO WS-TROUGH-DATE
003980         IF WS-RUNNING-PEAK > ZERO
003990             COMPUTE WS-MAX-DRAWDOWN-PCT ROUNDED =
004000                 (WS-MAX-DRAWDOWN / WS-RUNNING-PEAK) * 100
004010         ELSE
004020             MOVE ZERO TO WS-MAX-DRAWDOWN-PCT
004030         END-IF
004040     END-IF.
004050*
004060 400-AGGREGATE-PERIODS.
004070*
004080     MOVE ZERO TO WS-PERIOD-N.
004090     PERFORM 410-FIND-MONTH-ROW
004100         VARYING MT-IDX FROM 1 BY 1
004110             UNTIL MT-IDX > WS-MONTH-COUNT
004120                OR WS-PERIOD-N = 1.
004130*
004140     IF WS-PERIOD-N = 1
004150         ADD RT-REALIZED-PNL(RT-IDX) TO MT-PNL(MT-IDX)
004160     ELSE
004170         ADD 1 TO WS-MONTH-COUNT
004180         SET MT-IDX TO WS-MONTH-COUNT
004190         MOVE RT-EXIT-YYYY(RT-IDX)   TO MT-YYYY(MT-IDX)
004200         MOVE RT-EXIT-MM(RT-IDX)     TO MT-MM(MT-IDX)
004210         MOVE RT-REALIZED-PNL(RT-IDX) TO MT-PNL(MT-IDX)
004220     END-IF.
004230*
004240 410-FIND-MONTH-ROW.
004250*
004260     IF MT-YYYY(MT-IDX) = RT-EXIT-YYYY(RT-IDX)
004270        AND MT-MM(MT-IDX) = RT-EXIT-MM(RT-IDX)
004280         MOVE 1 TO WS-PERIOD-N
004290     END-IF.
004300*
004310 500-CALCULATE-SHARPE.
004320*
004330     MOVE ZERO TO WS-SHARPE-RATIO.
004340     IF WS-MONTH-COUNT < 2
004350         GO TO 500-EXIT
004360     END-IF.
004370*
004380     PERFORM 510-SUM-ONE-RETURN
004390         VARYING MT-IDX FROM 1 BY 1
004400             UNTIL MT-IDX > WS-MONTH-COUNT.
004410     COMPUTE WS-RETURN-MEAN = WS-RETURN-SUM / WS-MONTH-COUNT.
004420*
004430     MOVE ZERO TO WS-VARIANCE-SUM.
004440     PERFORM 520-SUM-ONE-DEVIATION
004450         VARYING MT-IDX FROM 1 BY 1
004460             UNTIL MT-IDX > WS-MONTH-COUNT.
004470     COMPUTE WS-SAMPLE-VARIANCE =
004480         WS-VARIANCE-SUM / (WS-MONTH-COUNT - 1).
004490*
004500     IF WS-SAMPLE-VARIANCE <= ZERO
004510         GO TO 500-EXIT
004520     END-IF.
004530*
004540     MOVE WS-SAMPLE-VARIANCE TO WS-SQRT-INPUT.
004550     PERFORM 800-CALCULATE-SQUARE-ROOT THRU 800-EXIT.
004560     MOVE WS-SQRT-RESULT TO WS-SIGMA.
004570*
004580     COMPUTE WS-ANNUAL-RETURN =
004590         WS-RETURN-MEAN * WS-PERIODS-PER-YEAR.
004600*
004610     MOVE WS-PERIODS-PER-YEAR TO WS-SQRT-INPUT.
004620     PERFORM 800-CALCULATE-SQUARE-ROOT THRU 800-EXIT.
004630     COMPUTE WS-ANNUAL-SIGMA =
004640         WS-SIGMA * WS-SQRT-RESULT.
004650*
004660     IF WS-ANNUAL-SIGMA = ZERO
004670         GO TO 500-EXIT
004680     END-IF.
004690*
004700     COMPUTE WS-SHARPE-RATIO ROUNDED =
004710         (WS-ANNUAL-RETURN - WS-RISK-FREE-RATE) / WS-ANNUAL-SIGMA.
004720*
004730 500-EXIT.
004740     EXIT.
004750*
004760 510-SUM-ONE-RETURN.
004770*
004780     ADD MT-PNL(MT-IDX) TO WS-RETURN-SUM.
004790*
004800 520-SUM-ONE-DEVIATION.
004810*
004820     COMPUTE WS-DEVIATION = MT-PNL(MT-IDX) - WS-RETURN-MEAN.
004830     COMPUTE WS-VARIANCE-SUM =
004840         WS-VARIANCE-SUM + (WS-DEVIATION * WS-DEVIATION).
004850*
004860* 800-CALCULATE-SQUARE-ROOT - NEWTON'S METHOD, FIXED AT TWENTY
004870* PASSES.  INPUT WS-SQRT-INPUT, OUTPUT WS-SQRT-RESULT.  NO SQRT
004880* FUNCTION VERB IS CARRIED ON THIS COMPILER (REQ-0355).           REQ-0355
004890*
004900 800-CALCULATE-SQUARE-ROOT.
004910*
004920     IF WS-SQRT-INPUT <= ZERO
004930         MOVE ZERO TO WS-SQRT-RESULT
004940         GO TO 800-EXIT
004950     END-IF.
004960*
004970     COMPUTE WS-SQRT-GUESS = WS-SQRT-INPUT / 2.
004980     IF WS-SQRT-GUESS = ZERO
004990         MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS
005000     END-IF.
005010*
005020     PERFORM 810-NEWTON-PASS
005030         VARYING WS-SQRT-PASS FROM 1 BY 1
005040             UNTIL WS-SQRT-PASS > 20.
005050*
005060     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
005070*
005080 800-EXIT.
005090     EXIT.
005100*
005110 810-NEWTON-PASS.
005120*
005130     COMPUTE WS-SQRT-GUESS ROUNDED =
005140         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
005150*
005160 600-CALCULATE-PORTFOLIO-RETURN.
005170*
005180     IF WS-INITIAL-CAPITAL <= ZERO
005190         MOVE ZERO TO WS-TOTAL-RETURN-PCT
005200     ELSE
005210         COMPUTE WS-TOTAL-RETURN-PCT ROUNDED =
005220             (WS-TOTAL-PNL / WS-INITIAL-CAPITAL) * 100
005230     END-IF.
005240*
005250 700-PRINT-SUMMARY.
005260*
005270     MOVE WS-TOTAL-PNL       TO RS-TOTAL-PNL.
005280     MOVE WS-WIN-RATE        TO RS-WIN-RATE.
005290     MOVE WS-RESULT-COUNT    TO RS-TOTAL-TRADES.
005300     MOVE WS-PROFIT-FACTOR   TO RS-PROFIT-FACTOR.
005310     MOVE WS-AVERAGE-WIN     TO RS-AVERAGE-WIN.
005320     MOVE WS-MAX-DRAWDOWN    TO RS-MAX-DRAWDOWN.
005330     MOVE WS-SHARPE-RATIO    TO RS-SHARPE-RATIO.
005340     MOVE WS-TOTAL-RETURN-PCT TO RS-TOTAL-RETURN-PCT.
005350     MOVE WS-MAX-DRAWDOWN-PCT TO RS-MAX-DRAWDOWN-PCT.
005360     PERFORM 720-EDIT-DRAWDOWN-DATES.
005370*
005380     WRITE METRICS-LINE FROM RPT-TITLE-LINE.
005390     WRITE METRICS-LINE FROM RPT-SUMMARY-LINE-1.
005400     WRITE METRICS-LINE FROM RPT-SUMMARY-LINE-2.
005410     WRITE METRICS-LINE FROM RPT-SUMMARY-LINE-3.
005420     WRITE METRICS-LINE FROM RPT-SUMMARY-LINE-4.
005430     WRITE METRICS-LINE FROM RPT-SUMMARY-LINE-5.
005440*
005450     PERFORM 710-WRITE-ONE-MONTH-LINE
005460         VARYING MT-IDX FROM 1 BY 1
005470             UNTIL MT-IDX > WS-MONTH-COUNT.
005480*
005490* 19-01-05  RPK REQ-0591  NO DRAWDOWN EVER OCCURRED IF THE PEAK   REQ-0591
005500*           DATE NEVER GOT SET (RUNNING EQUITY NEVER FELL BELOW
005510*           ITS OWN PEAK) - PRINT BLANKS RATHER THAN 1600-01-01.
005520 720-EDIT-DRAWDOWN-DATES.
005530*
005540     IF WS-PEAK-DATE = ZERO
005550         MOVE SPACES TO RS-PEAK-DATE
005560         MOVE SPACES TO RS-TROUGH-DATE
005570     ELSE
005580         STRING WS-PEAK-DATE(1:4) '-' WS-PEAK-DATE(5:2) '-'
005590                WS-PEAK-DATE(7:2)
005600             DELIMITED BY SIZE INTO RS-PEAK-DATE
005610         STRING WS-TROUGH-DATE(1:4) '-' WS-TROUGH-DATE(5:2) '-'
005620                WS-TROUGH-DATE(7:2)
005630             DELIMITED BY SIZE INTO RS-TROUGH-DATE
005640     END-IF.
005650*
005660 710-WRITE-ONE-MONTH-LINE.
005670*
005680     MOVE SPACES TO MONTH-DETAIL-LINE.
005690     MOVE MT-YYYY(MT-IDX) TO MD-MONTH(1:4).
005700     MOVE '-'             TO MD-MONTH(5:1).
005710     MOVE MT-MM(MT-IDX)   TO MD-MONTH(6:2).
005720     MOVE MT-PNL(MT-IDX)  TO MD-PNL.
005730     WRITE METRICS-LINE FROM MONTH-DETAIL-LINE.
005740*
005750 900-CLOSE-FILES.
005760*
005770     CLOSE METRICS-RPT.
